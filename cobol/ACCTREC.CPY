000100 ******************************************************
000200 * ACCTREC.CPY
000300 * ACCOUNT MASTER RECORD LAYOUT
000400 * USED AS THE FD RECORD FOR ACCOUNT-FILE (KEYED ON
000500 * ACCT-NUMBER, ALTERNATE KEY ACCT-USER-ID WITH DUPS FOR
000600 * THE 10-PER-USER COUNT WALK) AND AS THE TPSVCSTART /
000700 * TPRETURN EXCHANGE VIEW FOR ACCTOPSR AND ACCTCLSR.
000800 ******************************************************
000900 * 1996-03-04 RLH  TX-0091  ORIGINAL LAYOUT
001000 * 1996-05-19 RLH  TX-0118  ADDED ACCT-UNREGISTERED-AT,
001100 *                          SOFT-CLOSE NEEDED A SEPARATE
001200 *                          STAMP FROM ACCT-REGISTERED-AT
001300 * 1998-11-02 RLH  TX-0240  Y2K - TIMESTAMP FIELDS CARRY A
001400 *                          4-DIGIT YEAR IN POSITIONS 1-4
001500 * 2001-07-30 DKP  TX-0355  ACCT-BALANCE CONFIRMED AT 15
001600 *                          ZONED DIGITS - SHOP STANDARD IS
001700 *                          DISPLAY USAGE FOR LEDGER MONEY,
001800 *                          NO PACKED FIELDS ON THIS RECORD
001900 * 2001-09-05 DKP  TX-0368  ACCT-ID AND ACCT-USER-ID WERE
002000 *                          CARRYING COMP-3 - AUDIT FINDING
002100 *                          01-027, SHOP NEVER PACKS A FIELD,
002200 *                          SAME RULE TX-0355 SET FOR MONEY.
002300 *                          BOTH NOW ZONED DISPLAY.
002400 ******************************************************
002500 01  ACCT-RECORD.
002600     05  ACCT-ID                 PIC 9(9).
002700     05  ACCT-USER-ID            PIC 9(9).
002800     05  ACCT-NUMBER             PIC X(10).
002900     05  ACCT-NUMBER-N REDEFINES ACCT-NUMBER
003000                                 PIC 9(10).
003100     05  ACCT-STATUS             PIC X(12).
003200         88  ACCT-IN-USE             VALUE 'IN_USE      '.
003300         88  ACCT-UNREGISTERED        VALUE 'UNREGISTERED'.
003400     05  ACCT-BALANCE            PIC S9(13)V99.
003500     05  ACCT-REGISTERED-AT      PIC X(26).
003600     05  ACCT-REG-AT-YMD REDEFINES ACCT-REGISTERED-AT.
003700         10  ACCT-REG-YEAR       PIC 9(4).
003800         10  ACCT-REG-MONTH      PIC 9(2).
003900         10  ACCT-REG-DAY        PIC 9(2).
004000         10  FILLER              PIC X(18).
004100     05  ACCT-UNREGISTERED-AT    PIC X(26).
004200     05  FILLER                  PIC X(10).
