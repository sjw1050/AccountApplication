000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/ACCTOPSR.cbl  $Revision: 1.9 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      ACCTOPSR.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  ACCTOPSR - ACCOUNT OPEN SERVER
001600  OPENS (REGISTERS) A NEW NUMBERED ACCOUNT FOR AN EXISTING
001700  ACCOUNT OWNER.  ENFORCES THE 10-ACCOUNTS-PER-OWNER CAP AND
001800  ASSIGNS THE NEXT SEQUENTIAL 10-DIGIT ACCOUNT NUMBER OUT OF
001900  LDGCTL-FILE.  CONVERTED FROM THE OLD STOCKAPP FUND-PRICE
002000  UPDATE SERVER, WHICH HAD THE SAME READ-BY-KEY/BRANCH/WRITE
002100  SHAPE AND THE SAME TWO-CHARACTER FILE STATUS CONVENTION.
002200 *****************************************************************
002300  CHANGE LOG
002400 ----------------------------------------------------------------
002500  1994-03-04 RLH  TX-0091  ORIGINAL - REWORKED FROM FUNDUPSR FOR
002600                           THE LEDGER ENGINE CONVERSION.
002700  1994-04-02 RLH  TX-0103  ADDED THE 10-ACCOUNT CAP CHECK, WALKS
002800                           ACCOUNT-FILE ON THE ALTERNATE KEY.
002900  1994-05-19 RLH  TX-0118  LDGCTL-FILE CARRIES THE ACCOUNT NUMBER
003000                           AND SURROGATE ID GENERATORS NOW - NO
003100                           MORE "HIGHEST KEY" READS.
003200  1998-11-02 RLH  TX-0240  Y2K - ACCT-REGISTERED-AT BUILT FROM A
003300                           4-DIGIT YEAR, SEE 2110 PARAGRAPH.
003400  2001-02-08 DKP  TX-0331  AUDIT FINDING 01-014 - LOG THE OWNER
003500                           ID ON EVERY REJECTED OPEN ATTEMPT.
003600  2001-07-30 DKP  TX-0355  ACCOUNT NUMBER ROLL REBUILT ON
003700                           S9(10) COMP-3, OLD COMP-5 INTERMEDIATE
003800                           TRUNCATED SILENTLY PAST 9999999999.
003900  2001-08-14 DKP  TX-0361  FILE-ACCT-BALANCE CONFIRMED AT 15
004000                           ZONED DIGITS, SAME AS ACCTREC.CPY -
004100                           NO PACKED MONEY ON THIS RECORD. ALSO
004200                           ADDED THE STARTUP DIAG STAMP, SAME
004300                           PATTERN AS USESR/CANCELSR/TRANQSR.
004400  2001-08-22 DKP  TX-0367  ADDED A SECOND ALTERNATE KEY ON
004500                           FILE-ACCT-ID (SURROGATE ID) SO TRANQSR
004600                           CAN RESOLVE AN ACCOUNT-NUMBER STRING
004700                           OFF THE ID CARRIED IN A TRANSACTION
004800                           ROW.  NO CHANGE TO HOW THIS PROGRAM
004900                           USES ACCOUNT-FILE.
005000  2001-09-05 DKP  TX-0368  AUDIT FINDING 01-027 - FILE-ACCT-ID,
005100                           FILE-ACCT-USER-ID, FILE-ACUS-USER-ID
005200                           AND THE LDGCTL-FILE COUNTERS WERE
005300                           CARRYING COMP-3.  SHOP NEVER PACKS A
005400                           FIELD (SEE TX-0355/TX-0361 ON MONEY) -
005500                           ALL FIVE NOW ZONED DISPLAY.  RECORD
005600                           LENGTHS RECOMPUTED: ACCOUNT-USER-FILE
005700                           40 TO 44, ACCOUNT-FILE 109 TO 117,
005800                           LDGCTL-FILE 46 TO 59.
005900  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0091/0103/0118
006000                           LOG DATES WERE MISTYPED 1996 ON THE LAST
006100                           RESEQUENCE - CORRECTED BACK TO THE 1994
006200                           ORIGIN SHOWN ON THE ORIGINAL CARD DECK
006300                           LISTING.
006400 ----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     UPSI-0 IS LDG-TRACE-SWITCH
006900         ON STATUS IS LDG-TRACE-ON
007000         OFF STATUS IS LDG-TRACE-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ACCOUNT-USER-FILE ASSIGN "ACUSR.IT"
007500         ORGANIZATION INDEXED
007600         ACCESS DYNAMIC
007700         RECORD KEY FILE-ACUS-USER-ID
007800         STATUS FS-ACUSR.
007900
008000     SELECT ACCOUNT-FILE ASSIGN "ACCT.IT"
008100         ORGANIZATION INDEXED
008200         ACCESS DYNAMIC
008300         RECORD KEY FILE-ACCT-NUMBER
008400         ALTERNATE RECORD KEY FILE-ACCT-USER-ID WITH DUPLICATES
008500         ALTERNATE RECORD KEY FILE-ACCT-ID
008600         STATUS FS-ACCT.
008700
008800     SELECT LDGCTL-FILE ASSIGN "LDGCTL.IT"
008900         ORGANIZATION INDEXED
009000         ACCESS DYNAMIC
009100         RECORD KEY FILE-CTL-KEY
009200         STATUS FS-CTL.
009300 *****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  ACCOUNT-USER-FILE; RECORD 44.
009800 01  FILE-ACUS-ITEM.
009900     05  FILE-ACUS-USER-ID       PIC 9(9).
010000     05  FILE-ACUS-USER-NAME     PIC X(20).
010100     05  FILLER                  PIC X(15).
010200
010300 FD  ACCOUNT-FILE; RECORD 117.
010400 01  FILE-ACCT-ITEM.
010500     05  FILE-ACCT-ID            PIC 9(9).
010600     05  FILE-ACCT-USER-ID       PIC 9(9).
010700     05  FILE-ACCT-NUMBER        PIC X(10).
010800     05  FILE-ACCT-STATUS        PIC X(12).
010900     05  FILE-ACCT-BALANCE       PIC S9(13)V99.
011000     05  FILE-ACCT-REG-AT        PIC X(26).
011100     05  FILE-ACCT-UNREG-AT      PIC X(26).
011200     05  FILLER                  PIC X(10).
011300
011400 FD  LDGCTL-FILE; RECORD 59.
011500 01  FILE-CTL-ITEM.
011600     05  FILE-CTL-KEY            PIC X(8).
011700     05  FILE-CTL-LAST-ACCT-NO   PIC S9(10).
011800     05  FILE-CTL-LAST-ACCT-ID   PIC S9(9).
011900     05  FILE-CTL-LAST-TRAN-ID   PIC S9(9).
012000     05  FILE-CTL-LAST-TRAN-SEQ  PIC S9(3).
012100     05  FILLER                  PIC X(20).
012200 *****************************************************************
012300 WORKING-STORAGE SECTION.
012400 ----------------------------------------------------------------
012500  TUXEDO DEFINITIONS
012600 ----------------------------------------------------------------
012700 01  TPTYPE-REC.
012800 COPY TPTYPE.
012900 01  TPSTATUS-REC.
013000 COPY TPSTATUS.
013100 01  TPSVCDEF-REC.
013200 COPY TPSVCDEF.
013300 ----------------------------------------------------------------
013400  EXCHANGE RECORDS - THESE MOVE BETWEEN THE FD BUFFERS ABOVE
013500  AND THE TPSVCSTART/TPRETURN VIEW RECEIVED FROM ACCTOPCL
013600 ----------------------------------------------------------------
013700 01  ACUS-RECORD.
013800 COPY ACUSREC.
013900 01  ACCT-RECORD.
014000 COPY ACCTREC.
014100 ----------------------------------------------------------------
014200  FILE STATUS - TWO SINGLE-CHARACTER FIELDS, SAME CONVENTION AS
014300  THE OLD STOCKAPP SERVERS - FIRST CHARACTER IS THE ONE TESTED.
014400 ----------------------------------------------------------------
014500 01  FS-ACUSR.
014600     05  FS-ACUSR-1              PIC X.
014700     05  FS-ACUSR-2              PIC X.
014800 01  FS-ACCT.
014900     05  FS-ACCT-1               PIC X.
015000     05  FS-ACCT-2               PIC X.
015100 01  FS-CTL.
015200     05  FS-CTL-1                PIC X.
015300     05  FS-CTL-2                PIC X.
015400 ----------------------------------------------------------------
015500  APPLICATION RETURN CODES - MOVED TO APPL-CODE ON TPRETURN,
015600  SAME CONVENTION BUYSR/FUNDUPSR USED FOR REC-FOUND/REC-NOT-FOUND
015700 ----------------------------------------------------------------
015800 77  ERR-SUCCESS                 PIC S9(9) COMP-5 VALUE 0.
015900 77  ERR-USER-NOT-FOUND          PIC S9(9) COMP-5 VALUE 1.
016000 77  ERR-MAX-ACCOUNT-PER-USER-10 PIC S9(9) COMP-5 VALUE 2.
016100 77  ERR-INTERNAL                PIC S9(9) COMP-5 VALUE 99.
016200 ----------------------------------------------------------------
016300  LOG MESSAGE DEFINITIONS
016400 ----------------------------------------------------------------
016500 01  LOGMSG.
016600     05  FILLER                  PIC X(11) VALUE "ACCTOPSR =>".
016700     05  LOGMSG-TEXT             PIC X(50).
016800 01  LOGMSG-ERR.
016900     05  FILLER                  PIC X(14) VALUE "ACCTOPSR ERR=>".
017000     05  LOG-ERR-OWNER           PIC 9(9).
017100     05  FILLER                  PIC X(9)  VALUE " REASON =".
017200     05  LOG-ERR-REASON          PIC S9(9).
017300 01  LOGMSG-LEN                  PIC S9(9) COMP-5.
017400 01  LOGMSG-ERR-LEN              PIC S9(9) COMP-5.
017500 ----------------------------------------------------------------
017600  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
017700  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
017800 ----------------------------------------------------------------
017900 01  WS-DIAG-STAMP.
018000     05  WS-DIAG-DATE            PIC 9(8).
018100     05  WS-DIAG-TIME            PIC 9(6).
018200 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
018300                                 PIC X(14).
018400 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
018500     05  WS-DIAG-YEAR            PIC 9(4).
018600     05  WS-DIAG-MONTH           PIC 9(2).
018700     05  WS-DIAG-DAY             PIC 9(2).
018800     05  FILLER                  PIC 9(6).
018900 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
019000     05  FILLER                  PIC 9(8).
019100     05  WS-DIAG-HHMMSS          PIC 9(6).
019200 ----------------------------------------------------------------
019300  WORKING COUNTERS AND SWITCHES
019400 ----------------------------------------------------------------
019500 01  WS-ACCOUNT-COUNT            PIC S9(4) COMP VALUE ZERO.
019600 01  WS-NEW-ACCOUNT-NUMBER       PIC S9(10) VALUE ZERO.
019700 01  WS-NEW-ACCT-NUM-DISP        PIC 9(10).
019800 01  WS-NEW-ACCOUNT-ID           PIC S9(9)  VALUE ZERO.
019900 01  WS-AT-END-SW                PIC X VALUE "N".
020000     88  WS-AT-END                   VALUE "Y".
020100 01  WS-CDT-DATE-FLD.
020200     05  WS-CDT-YEAR             PIC 9(4).
020300     05  WS-CDT-MONTH            PIC 9(2).
020400     05  WS-CDT-DAY              PIC 9(2).
020500 01  WS-CDT-TIME-FLD.
020600     05  WS-CDT-HOUR             PIC 9(2).
020700     05  WS-CDT-MIN              PIC 9(2).
020800     05  WS-CDT-SEC              PIC 9(2).
020900     05  WS-CDT-HUNDREDTHS       PIC 9(2).
021000 01  WS-TIMESTAMP-OUT            PIC X(26) VALUE SPACES.
021100 *****************************************************************
021200 LINKAGE SECTION.
021300 *****************************************************************
021400 PROCEDURE DIVISION.
021500 1000-START-ACCTOPSR.
021600     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
021700     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
021800     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
021900     ACCEPT WS-DIAG-TIME FROM TIME.
022000     STRING "STARTED AT " WS-DIAG-YEAR "-" WS-DIAG-MONTH "-"
022100            WS-DIAG-DAY " " WS-DIAG-HHMMSS
022200            DELIMITED BY SIZE INTO LOGMSG-TEXT.
022300     CALL "USERLOG" USING LOGMSG LOGMSG-LEN TPSTATUS-REC.
022400     OPEN I-O ACCOUNT-USER-FILE.
022500     OPEN I-O ACCOUNT-FILE.
022600     OPEN I-O LDGCTL-FILE.
022700
022800     MOVE LENGTH OF ACCT-RECORD TO LEN.
022900     CALL "TPSVCSTART" USING TPSVCDEF-REC
023000             TPTYPE-REC
023100             ACCT-RECORD
023200             TPSTATUS-REC.
023300     IF NOT TPOK
023400         PERFORM 9100-CLOSE-ALL
023500         SET TPFAIL TO TRUE
023600         PERFORM 9900-RETURN
023700     END-IF.
023800
023900     PERFORM 2000-CREATE-ACCOUNT THRU 2000-CREATE-ACCOUNT-EXIT.
024000     PERFORM 9100-CLOSE-ALL.
024100     SET TPSUCCESS TO TRUE.
024200     PERFORM 9900-RETURN.
024300 *****************************************************************
024400  2000-CREATE-ACCOUNT  (SPEC: AccountService CREATE-ACCOUNT)
024500 *****************************************************************
024600 2000-CREATE-ACCOUNT.
024700     PERFORM 2010-READ-OWNER.
024800     PERFORM 2020-CHECK-ACCOUNT-CAP THRU 2020-CHECK-ACCOUNT-CAP-EXIT.
024900     PERFORM 2100-NEXT-ACCOUNT-NUMBER.
025000     PERFORM 2110-STAMP-NOW.
025100     PERFORM 2120-WRITE-NEW-ACCOUNT.
025200     PERFORM 2130-ROLL-CONTROL-RECORD.
025300
025400     MOVE WS-NEW-ACCT-NUM-DISP  TO ACCT-NUMBER.
025500     MOVE "IN_USE      "        TO ACCT-STATUS.
025600     MOVE WS-TIMESTAMP-OUT      TO ACCT-REGISTERED-AT.
025700     MOVE SPACES                TO ACCT-UNREGISTERED-AT.
025800     MOVE WS-NEW-ACCOUNT-ID     TO ACCT-ID.
025900
026000 2000-CREATE-ACCOUNT-EXIT.
026100     EXIT.
026200 *****************************************************************
026300  2010-READ-OWNER  (USER_NOT_FOUND CHECK)
026400 *****************************************************************
026500 2010-READ-OWNER.
026600     MOVE ACCT-USER-ID TO FILE-ACUS-USER-ID.
026700     READ ACCOUNT-USER-FILE.
026800     IF FS-ACUSR-1 NOT = "0"
026900         MOVE ACCT-USER-ID TO LOG-ERR-OWNER
027000         MOVE ERR-USER-NOT-FOUND TO LOG-ERR-REASON
027100         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
027200             TPSTATUS-REC
027300         MOVE ERR-USER-NOT-FOUND TO APPL-CODE
027400         PERFORM 9100-CLOSE-ALL
027500         SET TPFAIL TO TRUE
027600         PERFORM 9900-RETURN
027700     END-IF.
027800 *****************************************************************
027900  2020-CHECK-ACCOUNT-CAP  (MAX_ACCOUNT_PER_USER_10 CHECK)
028000  WALKS ACCOUNT-FILE ON THE ALTERNATE KEY (FILE-ACCT-USER-ID)
028100  COUNTING THE OWNER'S ROWS, STOPPING AS SOON AS THE KEY CHANGES
028200  OR END OF FILE - THE SAME START/READ NEXT IDIOM USED IN ANY
028300  SHOP WITHOUT A RELATIONAL COUNT(*).
028400 *****************************************************************
028500 2020-CHECK-ACCOUNT-CAP.
028600     MOVE ZERO TO WS-ACCOUNT-COUNT.
028700     MOVE "N" TO WS-AT-END-SW.
028800     MOVE ACCT-USER-ID TO FILE-ACCT-USER-ID.
028900     START ACCOUNT-FILE KEY IS EQUAL TO FILE-ACCT-USER-ID.
029000     IF FS-ACCT-1 NOT = "0"
029100         MOVE "Y" TO WS-AT-END-SW
029200     END-IF.
029300
029400 2025-COUNT-LOOP.
029500     IF WS-AT-END
029600         GO TO 2020-CHECK-ACCOUNT-CAP-EXIT
029700     END-IF.
029800     READ ACCOUNT-FILE NEXT RECORD.
029900     IF FS-ACCT-1 NOT = "0"
030000         GO TO 2020-CHECK-ACCOUNT-CAP-EXIT
030100     END-IF.
030200     IF FILE-ACCT-USER-ID NOT = ACCT-USER-ID
030300         GO TO 2020-CHECK-ACCOUNT-CAP-EXIT
030400     END-IF.
030500     ADD 1 TO WS-ACCOUNT-COUNT.
030600     IF WS-ACCOUNT-COUNT = 10
030700         MOVE ACCT-USER-ID TO LOG-ERR-OWNER
030800         MOVE ERR-MAX-ACCOUNT-PER-USER-10 TO LOG-ERR-REASON
030900         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
031000             TPSTATUS-REC
031100         MOVE ERR-MAX-ACCOUNT-PER-USER-10 TO APPL-CODE
031200         PERFORM 9100-CLOSE-ALL
031300         SET TPFAIL TO TRUE
031400         PERFORM 9900-RETURN
031500     END-IF.
031600     GO TO 2025-COUNT-LOOP.
031700
031800 2020-CHECK-ACCOUNT-CAP-EXIT.
031900     EXIT.
032000 *****************************************************************
032100  2100-NEXT-ACCOUNT-NUMBER
032200  BASE NUMBER IS "1000000000" WHEN LDGCTL-FILE HAS NEVER BEEN
032300  ROLLED; OTHERWISE LAST-ASSIGNED-NUMBER + 1, EXACT INTEGER
032400  ARITHMETIC ON THE ZONED S9(10) WORKING FIELD - NO PACKED
032500  INTERMEDIATE, PER TX-0368.
032600 *****************************************************************
032700 2100-NEXT-ACCOUNT-NUMBER.
032800     MOVE "LASTNUMS" TO FILE-CTL-KEY.
032900     READ LDGCTL-FILE.
033000     IF FS-CTL-1 NOT = "0"
033100         MOVE ZERO TO FILE-CTL-LAST-ACCT-NO
033200         MOVE ZERO TO FILE-CTL-LAST-ACCT-ID
033300         MOVE ZERO TO FILE-CTL-LAST-TRAN-ID
033400         MOVE ZERO TO FILE-CTL-LAST-TRAN-SEQ
033500     END-IF.
033600     IF FILE-CTL-LAST-ACCT-NO = ZERO
033700         MOVE 1000000000 TO WS-NEW-ACCOUNT-NUMBER
033800     ELSE
033900         COMPUTE WS-NEW-ACCOUNT-NUMBER =
034000             FILE-CTL-LAST-ACCT-NO + 1
034100     END-IF.
034200     MOVE WS-NEW-ACCOUNT-NUMBER TO WS-NEW-ACCT-NUM-DISP.
034300     COMPUTE WS-NEW-ACCOUNT-ID = FILE-CTL-LAST-ACCT-ID + 1.
034400 *****************************************************************
034500  2110-STAMP-NOW - BUILD THE REGISTERED-AT TIMESTAMP
034600 *****************************************************************
034700 2110-STAMP-NOW.
034800     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
034900     ACCEPT WS-CDT-TIME-FLD FROM TIME.
035000     STRING WS-CDT-YEAR  "-" WS-CDT-MONTH "-" WS-CDT-DAY
035100            "T" WS-CDT-HOUR ":" WS-CDT-MIN ":" WS-CDT-SEC
035200            DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
035300 *****************************************************************
035400  2120-WRITE-NEW-ACCOUNT
035500 *****************************************************************
035600 2120-WRITE-NEW-ACCOUNT.
035700     MOVE WS-NEW-ACCOUNT-ID      TO FILE-ACCT-ID.
035800     MOVE ACCT-USER-ID           TO FILE-ACCT-USER-ID.
035900     MOVE WS-NEW-ACCT-NUM-DISP   TO FILE-ACCT-NUMBER.
036000     MOVE "IN_USE      "         TO FILE-ACCT-STATUS.
036100     MOVE ACCT-BALANCE           TO FILE-ACCT-BALANCE.
036200     MOVE WS-TIMESTAMP-OUT       TO FILE-ACCT-REG-AT.
036300     MOVE SPACES                 TO FILE-ACCT-UNREG-AT.
036400     WRITE FILE-ACCT-ITEM.
036500     IF FS-ACCT-1 NOT = "0"
036600         MOVE ERR-INTERNAL TO APPL-CODE
036700         PERFORM 9100-CLOSE-ALL
036800         SET TPFAIL TO TRUE
036900         PERFORM 9900-RETURN
037000     END-IF.
037100 *****************************************************************
037200  2130-ROLL-CONTROL-RECORD
037300 *****************************************************************
037400 2130-ROLL-CONTROL-RECORD.
037500     MOVE "LASTNUMS"            TO FILE-CTL-KEY.
037600     MOVE WS-NEW-ACCOUNT-NUMBER TO FILE-CTL-LAST-ACCT-NO.
037700     MOVE WS-NEW-ACCOUNT-ID     TO FILE-CTL-LAST-ACCT-ID.
037800     REWRITE FILE-CTL-ITEM.
037900     IF FS-CTL-1 NOT = "0"
038000         WRITE FILE-CTL-ITEM
038100     END-IF.
038200 *****************************************************************
038300 9100-CLOSE-ALL.
038400     CLOSE ACCOUNT-USER-FILE.
038500     CLOSE ACCOUNT-FILE.
038600     CLOSE LDGCTL-FILE.
038700 *****************************************************************
038800 9900-RETURN.
038900     COPY TPRETURN REPLACING
039000             DATA-REC BY ACCT-RECORD.
039100
