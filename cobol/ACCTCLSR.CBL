000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/ACCTCLSR.cbl  $Revision: 1.6 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      ACCTCLSR.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  ACCTCLSR - ACCOUNT CLOSE SERVER
001600  SOFT-CLOSES (UNREGISTERS) AN OPEN ACCOUNT - VALIDATES THE
001700  OWNER, THE CURRENT STATUS AND A ZERO BALANCE, THEN REWRITES
001800  THE ROW WITH STATUS = UNREGISTERED AND AN UNREGISTERED-AT
001900  STAMP.  THE ROW IS NEVER DELETED - AUDIT REQUIRES THE FULL
002000  HISTORY OF AN ACCOUNT TO STAY ON FILE.  CONVERTED FROM THE
002100  OLD STOCKAPP FUND-PRICE QUERY SERVER'S READ-BY-KEY SHAPE.
002200 *****************************************************************
002300  CHANGE LOG
002400 ----------------------------------------------------------------
002500  1994-03-06 RLH  TX-0092  ORIGINAL - REWORKED FROM FUNDPRSR.
002600  1994-05-19 RLH  TX-0118  ADDED THE UNREGISTERED-AT STAMP, SEE
002700                           ACCTREC.CPY CHANGE OF THE SAME DATE.
002800  1997-09-30 JMT  TX-0201  VALIDATION ORDER CORRECTED - BALANCE
002900                           CHECK MUST FOLLOW THE STATUS CHECK,
003000                           NOT PRECEDE IT (AUDIT FINDING 97-88).
003100  1998-11-02 RLH  TX-0240  Y2K - ACCT-UNREGISTERED-AT BUILT FROM
003200                           A 4-DIGIT YEAR.
003300  2001-08-14 DKP  TX-0361  FILE-ACCT-BALANCE CONFIRMED AT 15
003400                           ZONED DIGITS, SAME AS ACCTREC.CPY -
003500                           NO PACKED MONEY ON THIS RECORD. ALSO
003600                           ADDED THE STARTUP DIAG STAMP, SAME
003700                           PATTERN AS USESR/CANCELSR/TRANQSR.
003800  2001-08-22 DKP  TX-0367  ADDED A SECOND ALTERNATE KEY ON
003900                           FILE-ACCT-ID (SURROGATE ID), SAME
004000                           REASON AS ACCTOPSR'S TX-0367 - NO
004100                           CHANGE TO HOW THIS PROGRAM USES
004200                           ACCOUNT-FILE.
004300  2001-09-05 DKP  TX-0368  AUDIT FINDING 01-027 - FILE-ACCT-ID
004400                           AND FILE-ACCT-USER-ID WERE CARRYING
004500                           COMP-3.  SHOP NEVER PACKS A FIELD -
004600                           BOTH NOW ZONED DISPLAY, SAME AS
004700                           ACCTOPSR.  ACCOUNT-FILE RECORD
004800                           RECOMPUTED 109 TO 117.
004900  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0092/0118 LOG
005000                           DATES WERE MISTYPED 1996 ON THE LAST
005100                           RESEQUENCE - CORRECTED BACK TO THE
005200                           1994 ORIGIN.
005300 ----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 IS LDG-TRACE-SWITCH
005800         ON STATUS IS LDG-TRACE-ON
005900         OFF STATUS IS LDG-TRACE-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ACCOUNT-USER-FILE ASSIGN "ACUSR.IT"
006400         ORGANIZATION INDEXED
006500         ACCESS DYNAMIC
006600         RECORD KEY FILE-ACUS-USER-ID
006700         STATUS FS-ACUSR.
006800
006900     SELECT ACCOUNT-FILE ASSIGN "ACCT.IT"
007000         ORGANIZATION INDEXED
007100         ACCESS DYNAMIC
007200         RECORD KEY FILE-ACCT-NUMBER
007300         ALTERNATE RECORD KEY FILE-ACCT-USER-ID WITH DUPLICATES
007400         ALTERNATE RECORD KEY FILE-ACCT-ID
007500         STATUS FS-ACCT.
007600 *****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ACCOUNT-USER-FILE; RECORD 44.
008100 01  FILE-ACUS-ITEM.
008200     05  FILE-ACUS-USER-ID       PIC 9(9).
008300     05  FILE-ACUS-USER-NAME     PIC X(20).
008400     05  FILLER                  PIC X(15).
008500
008600 FD  ACCOUNT-FILE; RECORD 117.
008700 01  FILE-ACCT-ITEM.
008800     05  FILE-ACCT-ID            PIC 9(9).
008900     05  FILE-ACCT-USER-ID       PIC 9(9).
009000     05  FILE-ACCT-NUMBER        PIC X(10).
009100     05  FILE-ACCT-STATUS        PIC X(12).
009200     05  FILE-ACCT-BALANCE       PIC S9(13)V99.
009300     05  FILE-ACCT-REG-AT        PIC X(26).
009400     05  FILE-ACCT-UNREG-AT      PIC X(26).
009500     05  FILLER                  PIC X(10).
009600 *****************************************************************
009700 WORKING-STORAGE SECTION.
009800 ----------------------------------------------------------------
009900  TUXEDO DEFINITIONS
010000 ----------------------------------------------------------------
010100 01  TPTYPE-REC.
010200 COPY TPTYPE.
010300 01  TPSTATUS-REC.
010400 COPY TPSTATUS.
010500 01  TPSVCDEF-REC.
010600 COPY TPSVCDEF.
010700 ----------------------------------------------------------------
010800  EXCHANGE RECORD
010900 ----------------------------------------------------------------
011000 01  ACCT-RECORD.
011100 COPY ACCTREC.
011200 ----------------------------------------------------------------
011300  FILE STATUS
011400 ----------------------------------------------------------------
011500 01  FS-ACUSR.
011600     05  FS-ACUSR-1              PIC X.
011700     05  FS-ACUSR-2              PIC X.
011800 01  FS-ACCT.
011900     05  FS-ACCT-1               PIC X.
012000     05  FS-ACCT-2               PIC X.
012100 ----------------------------------------------------------------
012200  APPLICATION RETURN CODES
012300 ----------------------------------------------------------------
012400 77  ERR-SUCCESS                    PIC S9(9) COMP-5 VALUE 0.
012500 77  ERR-USER-NOT-FOUND             PIC S9(9) COMP-5 VALUE 1.
012600 77  ERR-ACCOUNT-NOT-FOUND          PIC S9(9) COMP-5 VALUE 2.
012700 77  ERR-USER-ACCOUNT-UN-MATCH      PIC S9(9) COMP-5 VALUE 3.
012800 77  ERR-USER-ALREADY-UNREGISTERED  PIC S9(9) COMP-5 VALUE 4.
012900 77  ERR-BALANCE-NOT-EMPTY          PIC S9(9) COMP-5 VALUE 5.
013000 77  ERR-INTERNAL                   PIC S9(9) COMP-5 VALUE 99.
013100 ----------------------------------------------------------------
013200  LOG MESSAGE DEFINITIONS
013300 ----------------------------------------------------------------
013400 01  LOGMSG.
013500     05  FILLER                  PIC X(11) VALUE "ACCTCLSR =>".
013600     05  LOGMSG-TEXT             PIC X(50).
013700 01  LOGMSG-ERR.
013800     05  FILLER                  PIC X(14) VALUE "ACCTCLSR ERR=>".
013900     05  LOG-ERR-ACCOUNT         PIC X(10).
014000     05  FILLER                  PIC X(9)  VALUE " REASON =".
014100     05  LOG-ERR-REASON          PIC S9(9).
014200 01  LOGMSG-LEN                  PIC S9(9) COMP-5.
014300 01  LOGMSG-ERR-LEN              PIC S9(9) COMP-5.
014400 ----------------------------------------------------------------
014500  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
014600  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
014700 ----------------------------------------------------------------
014800 01  WS-DIAG-STAMP.
014900     05  WS-DIAG-DATE            PIC 9(8).
015000     05  WS-DIAG-TIME            PIC 9(6).
015100 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
015200                                 PIC X(14).
015300 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
015400     05  WS-DIAG-YEAR            PIC 9(4).
015500     05  WS-DIAG-MONTH           PIC 9(2).
015600     05  WS-DIAG-DAY             PIC 9(2).
015700     05  FILLER                  PIC 9(6).
015800 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
015900     05  FILLER                  PIC 9(8).
016000     05  WS-DIAG-HHMMSS          PIC 9(6).
016100 ----------------------------------------------------------------
016200  WORKING FIELDS
016300 ----------------------------------------------------------------
016400 01  WS-CDT-DATE-FLD.
016500     05  WS-CDT-YEAR             PIC 9(4).
016600     05  WS-CDT-MONTH            PIC 9(2).
016700     05  WS-CDT-DAY              PIC 9(2).
016800 01  WS-CDT-TIME-FLD.
016900     05  WS-CDT-HOUR             PIC 9(2).
017000     05  WS-CDT-MIN              PIC 9(2).
017100     05  WS-CDT-SEC              PIC 9(2).
017200     05  WS-CDT-HUNDREDTHS       PIC 9(2).
017300 01  WS-TIMESTAMP-OUT            PIC X(26) VALUE SPACES.
017400 *****************************************************************
017500 LINKAGE SECTION.
017600 *****************************************************************
017700 PROCEDURE DIVISION.
017800 1000-START-ACCTCLSR.
017900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
018000     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
018100     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
018200     ACCEPT WS-DIAG-TIME FROM TIME.
018300     STRING "STARTED AT " WS-DIAG-YEAR "-" WS-DIAG-MONTH "-"
018400            WS-DIAG-DAY " " WS-DIAG-HHMMSS
018500            DELIMITED BY SIZE INTO LOGMSG-TEXT.
018600     CALL "USERLOG" USING LOGMSG LOGMSG-LEN TPSTATUS-REC.
018700     OPEN I-O ACCOUNT-USER-FILE.
018800     OPEN I-O ACCOUNT-FILE.
018900
019000     MOVE LENGTH OF ACCT-RECORD TO LEN.
019100     CALL "TPSVCSTART" USING TPSVCDEF-REC
019200             TPTYPE-REC
019300             ACCT-RECORD
019400             TPSTATUS-REC.
019500     IF NOT TPOK
019600         PERFORM 9100-CLOSE-ALL
019700         SET TPFAIL TO TRUE
019800         PERFORM 9900-RETURN
019900     END-IF.
020000
020100     PERFORM 2000-DELETE-ACCOUNT THRU 2000-DELETE-ACCOUNT-EXIT.
020200     PERFORM 9100-CLOSE-ALL.
020300     SET TPSUCCESS TO TRUE.
020400     PERFORM 9900-RETURN.
020500 *****************************************************************
020600  2000-DELETE-ACCOUNT  (SPEC: AccountService DELETE-ACCOUNT)
020700 *****************************************************************
020800 2000-DELETE-ACCOUNT.
020900     PERFORM 2010-READ-OWNER.
021000     PERFORM 2020-READ-ACCOUNT.
021100     PERFORM 2030-CHECK-OWNERSHIP.
021200     PERFORM 2040-CHECK-NOT-CLOSED.
021300     PERFORM 2050-CHECK-ZERO-BALANCE.
021400     PERFORM 2060-STAMP-NOW.
021500     PERFORM 2070-CLOSE-THE-ROW.
021600
021700     MOVE "UNREGISTERED"        TO ACCT-STATUS.
021800     MOVE WS-TIMESTAMP-OUT      TO ACCT-UNREGISTERED-AT.
021900
022000 2000-DELETE-ACCOUNT-EXIT.
022100     EXIT.
022200 *****************************************************************
022300  2010-READ-OWNER  (USER_NOT_FOUND)
022400 *****************************************************************
022500 2010-READ-OWNER.
022600     MOVE ACCT-USER-ID TO FILE-ACUS-USER-ID.
022700     READ ACCOUNT-USER-FILE.
022800     IF FS-ACUSR-1 NOT = "0"
022900         MOVE ERR-USER-NOT-FOUND TO LOG-ERR-REASON
023000         MOVE ACCT-NUMBER TO LOG-ERR-ACCOUNT
023100         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
023200             TPSTATUS-REC
023300         MOVE ERR-USER-NOT-FOUND TO APPL-CODE
023400         PERFORM 9100-CLOSE-ALL
023500         SET TPFAIL TO TRUE
023600         PERFORM 9900-RETURN
023700     END-IF.
023800 *****************************************************************
023900  2020-READ-ACCOUNT  (ACCOUNT_NOT_FOUND)
024000 *****************************************************************
024100 2020-READ-ACCOUNT.
024200     MOVE ACCT-NUMBER TO FILE-ACCT-NUMBER.
024300     READ ACCOUNT-FILE.
024400     IF FS-ACCT-1 NOT = "0"
024500         MOVE ERR-ACCOUNT-NOT-FOUND TO LOG-ERR-REASON
024600         MOVE ACCT-NUMBER TO LOG-ERR-ACCOUNT
024700         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
024800             TPSTATUS-REC
024900         MOVE ERR-ACCOUNT-NOT-FOUND TO APPL-CODE
025000         PERFORM 9100-CLOSE-ALL
025100         SET TPFAIL TO TRUE
025200         PERFORM 9900-RETURN
025300     END-IF.
025400 *****************************************************************
025500  2030-CHECK-OWNERSHIP  (USER_ACCOUNT_UN_MATCH)
025600 *****************************************************************
025700 2030-CHECK-OWNERSHIP.
025800     IF FILE-ACCT-USER-ID NOT = ACCT-USER-ID
025900         MOVE ERR-USER-ACCOUNT-UN-MATCH TO LOG-ERR-REASON
026000         MOVE ACCT-NUMBER TO LOG-ERR-ACCOUNT
026100         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
026200             TPSTATUS-REC
026300         MOVE ERR-USER-ACCOUNT-UN-MATCH TO APPL-CODE
026400         PERFORM 9100-CLOSE-ALL
026500         SET TPFAIL TO TRUE
026600         PERFORM 9900-RETURN
026700     END-IF.
026800 *****************************************************************
026900  2040-CHECK-NOT-CLOSED  (USER_ALREADY_UNREGISTERED)
027000 *****************************************************************
027100 2040-CHECK-NOT-CLOSED.
027200     IF FILE-ACCT-STATUS = "UNREGISTERED"
027300         MOVE ERR-USER-ALREADY-UNREGISTERED TO LOG-ERR-REASON
027400         MOVE ACCT-NUMBER TO LOG-ERR-ACCOUNT
027500         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
027600             TPSTATUS-REC
027700         MOVE ERR-USER-ALREADY-UNREGISTERED TO APPL-CODE
027800         PERFORM 9100-CLOSE-ALL
027900         SET TPFAIL TO TRUE
028000         PERFORM 9900-RETURN
028100     END-IF.
028200 *****************************************************************
028300  2050-CHECK-ZERO-BALANCE  (BALANCE_NOT_EMPTY)
028400 *****************************************************************
028500 2050-CHECK-ZERO-BALANCE.
028600     IF FILE-ACCT-BALANCE NOT = ZERO
028700         MOVE ERR-BALANCE-NOT-EMPTY TO LOG-ERR-REASON
028800         MOVE ACCT-NUMBER TO LOG-ERR-ACCOUNT
028900         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
029000             TPSTATUS-REC
029100         MOVE ERR-BALANCE-NOT-EMPTY TO APPL-CODE
029200         PERFORM 9100-CLOSE-ALL
029300         SET TPFAIL TO TRUE
029400         PERFORM 9900-RETURN
029500     END-IF.
029600 *****************************************************************
029700  2060-STAMP-NOW
029800 *****************************************************************
029900 2060-STAMP-NOW.
030000     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
030100     ACCEPT WS-CDT-TIME-FLD FROM TIME.
030200     STRING WS-CDT-YEAR  "-" WS-CDT-MONTH "-" WS-CDT-DAY
030300            "T" WS-CDT-HOUR ":" WS-CDT-MIN ":" WS-CDT-SEC
030400            DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
030500 *****************************************************************
030600  2070-CLOSE-THE-ROW - SOFT CLOSE, REWRITE IN PLACE, NO DELETE
030700 *****************************************************************
030800 2070-CLOSE-THE-ROW.
030900     MOVE "UNREGISTERED"   TO FILE-ACCT-STATUS.
031000     MOVE WS-TIMESTAMP-OUT TO FILE-ACCT-UNREG-AT.
031100     REWRITE FILE-ACCT-ITEM.
031200     IF FS-ACCT-1 NOT = "0"
031300         MOVE ERR-INTERNAL TO APPL-CODE
031400         PERFORM 9100-CLOSE-ALL
031500         SET TPFAIL TO TRUE
031600         PERFORM 9900-RETURN
031700     END-IF.
031800 *****************************************************************
031900 9100-CLOSE-ALL.
032000     CLOSE ACCOUNT-USER-FILE.
032100     CLOSE ACCOUNT-FILE.
032200 *****************************************************************
032300 9900-RETURN.
032400     COPY TPRETURN REPLACING
032500             DATA-REC BY ACCT-RECORD.
032600
