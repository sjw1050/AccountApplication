000100 ******************************************************
000200 * ACUSREC.CPY
000300 * ACCOUNT OWNER (ACCOUNT-USER) RECORD LAYOUT
000400 * USED BY ACCTOPSR, ACCTCLSR AND USESR AS THE FD RECORD
000500 * FOR ACCOUNT-USER-FILE, AND AS THE TPSVCSTART EXCHANGE
000600 * VIEW PASSED BETWEEN CLIENT AND SERVER.
000700 ******************************************************
000800 * 1996-03-04 RLH  TX-0091  ORIGINAL LAYOUT FOR LEDGER
000900 *                          ENGINE CONVERSION FROM STOCKAPP
001000 * 1998-11-02 RLH  TX-0240  Y2K - ACUS-REGISTERED-AT NOW
001100 *                          CARRIES A 4-DIGIT YEAR, SEE
001200 *                          ACCTREC.CPY FOR THE SAME CHANGE
001300 * 2001-09-05 DKP  TX-0368  ACUS-USER-ID WAS CARRYING
001400 *                          COMP-3 - AUDIT FINDING 01-027,
001500 *                          SHOP NEVER PACKS A FIELD.  NOW
001600 *                          ZONED DISPLAY, SAME AS ACCTREC.
001700 ******************************************************
001800 01  ACUS-RECORD.
001900     05  ACUS-USER-ID            PIC 9(9).
002000     05  ACUS-USER-NAME          PIC X(20).
002100     05  FILLER                  PIC X(15).
