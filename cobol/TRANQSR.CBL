000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/TRANQSR.cbl  $Revision: 1.5 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      TRANQSR.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  TRANQSR - TRANSACTION QUERY SERVER
001600  PURE READ-BY-KEY LOOKUP ON TRANSACTION-FILE (PLUS AN ACCOUNT-
001700  FILE LOOKUP TO RESOLVE THE ACCOUNT-NUMBER STRING FOR RETURN -
001800  SEE TX-0367), NO BALANCE MUTATION.  REWORKED FROM THE OLD
001900  STOCKAPP FUND-PRICE QUERY SERVER'S SHAPE.  CALLED BOTH
002000  DIRECTLY BY THE ON-LINE FRONT END AND BY CANCELSR (TPCALL) TO
002100  RESOLVE THE ORIGINAL USE TRANSACTION BEFORE A CANCEL IS
002200  POSTED.
002300 *****************************************************************
002400  CHANGE LOG
002500 ----------------------------------------------------------------
002600  1994-03-08 RLH  TX-0093  ORIGINAL - REWORKED FROM FUNDPRSR.
002700  1994-09-14 RLH  TX-0147  CANCELSR NOW CALLS THIS SERVICE
002800                           RATHER THAN READING TRANSACTION-FILE
002900                           DIRECTLY - KEEPS ONE READ PATH.
003000  1998-11-02 RLH  TX-0240  Y2K REVIEW - NO DATE ARITHMETIC IN
003100                           THIS PROGRAM, NO CHANGE REQUIRED.
003200  2001-08-14 DKP  TX-0361  FILE-TRAN-AMOUNT AND FILE-TRAN-
003300                           SNAPSHOT CONFIRMED AT 15 ZONED
003400                           DIGITS, SAME AS USESR/CANCELSR. ALSO
003500                           CORRECTED THE RECORD LENGTH, WHICH
003600                           WAS SHORT EVEN BEFORE.
003700  2001-08-22 DKP  TX-0367  AUDIT FINDING 01-022 - TRANXFR-
003800                           ACCOUNT-NUMBER WAS NEVER BEING SET ON
003900                           RETURN - FILE-TRAN-ITEM ONLY HOLDS THE
004000                           ACCOUNT SURROGATE ID, NOT THE ACCOUNT-
004100                           NUMBER STRING, AND THIS SERVER NEVER
004200                           OPENED ACCOUNT-FILE TO RESOLVE IT. NOW
004300                           OPENS ACCOUNT-FILE AND RESOLVES THE
004400                           NUMBER OFF A NEW ALTERNATE KEY ON
004500                           FILE-ACCT-ID (SEE 2020-RESOLVE-ACCOUNT-
004600                           NUMBER) BEFORE RETURN.
004700  2001-09-05 DKP  TX-0368  AUDIT FINDING 01-027 - FILE-TRAN-ID,
004800                           FILE-TRAN-ACCOUNT-ID, FILE-ACCT-ID AND
004900                           FILE-ACCT-USER-ID WERE CARRYING COMP-3.
005000                           SHOP NEVER PACKS A FIELD (SEE TX-0361
005100                           ON MONEY) - ALL NOW ZONED DISPLAY.
005200                           RECORD LENGTHS RECOMPUTED: TRANSACTION-
005300                           FILE 101 TO 109, ACCOUNT-FILE 109 TO
005400                           117.
005500  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0093/0147 LOG
005600                           DATES WERE MISTYPED 1996 ON THE LAST
005700                           RESEQUENCE - CORRECTED BACK TO THE
005800                           1994 ORIGIN.
005900 ----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 IS LDG-TRACE-SWITCH
006400         ON STATUS IS LDG-TRACE-ON
006500         OFF STATUS IS LDG-TRACE-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANSACTION-FILE ASSIGN "TRAN.IT"
007000         ORGANIZATION INDEXED
007100         ACCESS DYNAMIC
007200         RECORD KEY FILE-TRAN-TRANSACTION-ID
007300         ALTERNATE RECORD KEY FILE-TRAN-ACCOUNT-ID WITH DUPLICATES
007400         STATUS FS-TRAN.
007500     SELECT ACCOUNT-FILE ASSIGN "ACCT.IT"
007600         ORGANIZATION INDEXED
007700         ACCESS DYNAMIC
007800         RECORD KEY FILE-ACCT-NUMBER
007900         ALTERNATE RECORD KEY FILE-ACCT-USER-ID WITH DUPLICATES
008000         ALTERNATE RECORD KEY FILE-ACCT-ID
008100         STATUS FS-ACCT.
008200 *****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  TRANSACTION-FILE; RECORD 109.
008700 01  FILE-TRAN-ITEM.
008800     05  FILE-TRAN-ID            PIC 9(9).
008900     05  FILE-TRAN-ACCOUNT-ID    PIC 9(9).
009000     05  FILE-TRAN-TYPE          PIC X(6).
009100     05  FILE-TRAN-RESULT-TYPE   PIC X(1).
009200     05  FILE-TRAN-AMOUNT        PIC S9(13)V99.
009300     05  FILE-TRAN-SNAPSHOT      PIC S9(13)V99.
009400     05  FILE-TRAN-TRANSACTION-ID PIC X(20).
009500     05  FILE-TRAN-TRANSACTED-AT PIC X(26).
009600     05  FILLER                  PIC X(08).
009700
009800 FD  ACCOUNT-FILE; RECORD 117.
009900 01  FILE-ACCT-ITEM.
010000     05  FILE-ACCT-ID            PIC 9(9).
010100     05  FILE-ACCT-USER-ID       PIC 9(9).
010200     05  FILE-ACCT-NUMBER        PIC X(10).
010300     05  FILE-ACCT-STATUS        PIC X(12).
010400     05  FILE-ACCT-BALANCE       PIC S9(13)V99.
010500     05  FILE-ACCT-REG-AT        PIC X(26).
010600     05  FILE-ACCT-UNREG-AT      PIC X(26).
010700     05  FILLER                  PIC X(10).
010800 *****************************************************************
010900 WORKING-STORAGE SECTION.
011000 ----------------------------------------------------------------
011100  TUXEDO DEFINITIONS
011200 ----------------------------------------------------------------
011300 01  TPTYPE-REC.
011400 COPY TPTYPE.
011500 01  TPSTATUS-REC.
011600 COPY TPSTATUS.
011700 01  TPSVCDEF-REC.
011800 COPY TPSVCDEF.
011900 ----------------------------------------------------------------
012000  EXCHANGE RECORD
012100 ----------------------------------------------------------------
012200 01  TRANXFR-RECORD.
012300 COPY TRANXFR.
012400 ----------------------------------------------------------------
012500  FILE STATUS
012600 ----------------------------------------------------------------
012700 01  FS-TRAN.
012800     05  FS-TRAN-1               PIC X.
012900     05  FS-TRAN-2               PIC X.
013000 01  FS-ACCT.
013100     05  FS-ACCT-1               PIC X.
013200     05  FS-ACCT-2               PIC X.
013300 ----------------------------------------------------------------
013400  APPLICATION RETURN CODES
013500 ----------------------------------------------------------------
013600 77  ERR-SUCCESS                    PIC S9(9) COMP-5 VALUE 0.
013700 77  ERR-TRANSACTION-NOT-FOUND      PIC S9(9) COMP-5 VALUE 7.
013800 ----------------------------------------------------------------
013900  LOG MESSAGE DEFINITIONS
014000 ----------------------------------------------------------------
014100 01  LOGMSG.
014200     05  FILLER                  PIC X(10) VALUE "TRANQSR :".
014300     05  LOGMSG-TEXT             PIC X(50).
014400 01  LOGMSG-LEN                  PIC S9(9) COMP-5.
014500 01  LOGMSG-ERR.
014600     05  FILLER                  PIC X(14) VALUE "TRANQSR ERR=>".
014700     05  LOG-ERR-TRAN-ID         PIC X(20).
014800     05  FILLER                  PIC X(9)  VALUE " REASON =".
014900     05  LOG-ERR-REASON          PIC S9(9).
015000 01  LOGMSG-ERR-LEN              PIC S9(9) COMP-5.
015100 ----------------------------------------------------------------
015200  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
015300  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
015400 ----------------------------------------------------------------
015500 01  WS-DIAG-STAMP.
015600     05  WS-DIAG-DATE            PIC 9(8).
015700     05  WS-DIAG-TIME            PIC 9(6).
015800 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
015900                                 PIC X(14).
016000 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
016100     05  WS-DIAG-YEAR            PIC 9(4).
016200     05  WS-DIAG-MONTH           PIC 9(2).
016300     05  WS-DIAG-DAY             PIC 9(2).
016400     05  FILLER                  PIC 9(6).
016500 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
016600     05  FILLER                  PIC 9(8).
016700     05  WS-DIAG-HHMMSS          PIC 9(6).
016800 *****************************************************************
016900 LINKAGE SECTION.
017000 *****************************************************************
017100 PROCEDURE DIVISION.
017200 1000-START-TRANQSR.
017300     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
017400     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
017500     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
017600     ACCEPT WS-DIAG-TIME FROM TIME.
017700     STRING "STARTED AT " WS-DIAG-YEAR "-" WS-DIAG-MONTH "-"
017800            WS-DIAG-DAY " " WS-DIAG-HHMMSS
017900            DELIMITED BY SIZE INTO LOGMSG-TEXT.
018000     CALL "USERLOG" USING LOGMSG LOGMSG-LEN TPSTATUS-REC.
018100     OPEN INPUT TRANSACTION-FILE.
018200     OPEN INPUT ACCOUNT-FILE.
018300
018400     MOVE LENGTH OF TRANXFR-RECORD TO LEN.
018500     CALL "TPSVCSTART" USING TPSVCDEF-REC
018600             TPTYPE-REC
018700             TRANXFR-RECORD
018800             TPSTATUS-REC.
018900     IF NOT TPOK
019000         CLOSE TRANSACTION-FILE
019100         CLOSE ACCOUNT-FILE
019200         SET TPFAIL TO TRUE
019300         PERFORM 9900-RETURN
019400     END-IF.
019500
019600     PERFORM 2000-QUERY-TRANSACTION THRU 2000-QUERY-TRANSACTION-EXIT.
019700     CLOSE TRANSACTION-FILE.
019800     CLOSE ACCOUNT-FILE.
019900     SET TPSUCCESS TO TRUE.
020000     PERFORM 9900-RETURN.
020100 *****************************************************************
020200  2000-QUERY-TRANSACTION (SPEC: TransactionService QUERY-TRANSACTION)
020300 *****************************************************************
020400 2000-QUERY-TRANSACTION.
020500     PERFORM 2010-FIND-TRAN.
020600     PERFORM 2020-RESOLVE-ACCOUNT-NUMBER.
020700
020800     MOVE FILE-TRAN-TYPE          TO TRANXFR-TYPE.
020900     MOVE FILE-TRAN-RESULT-TYPE   TO TRANXFR-RESULT-TYPE.
021000     MOVE FILE-TRAN-AMOUNT        TO TRANXFR-AMOUNT.
021100     MOVE FILE-TRAN-SNAPSHOT      TO TRANXFR-BALANCE-SNAPSHOT.
021200     MOVE FILE-TRAN-TRANSACTED-AT TO TRANXFR-TRANSACTED-AT.
021300
021400 2000-QUERY-TRANSACTION-EXIT.
021500     EXIT.
021600 *****************************************************************
021700  2010-FIND-TRAN  (TRANSACTION_NOT_FOUND)
021800 *****************************************************************
021900 2010-FIND-TRAN.
022000     MOVE TRANXFR-TRANSACTION-ID TO FILE-TRAN-TRANSACTION-ID.
022100     READ TRANSACTION-FILE.
022200     IF FS-TRAN-1 NOT = "0"
022300         MOVE ERR-TRANSACTION-NOT-FOUND TO LOG-ERR-REASON
022400         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
022500         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
022600             TPSTATUS-REC
022700         MOVE ERR-TRANSACTION-NOT-FOUND TO APPL-CODE
022800         CLOSE TRANSACTION-FILE
022900         CLOSE ACCOUNT-FILE
023000         SET TPFAIL TO TRUE
023100         PERFORM 9900-RETURN
023200     END-IF.
023300 *****************************************************************
023400  2020-RESOLVE-ACCOUNT-NUMBER
023500  FILE-TRAN-ITEM ONLY CARRIES THE ACCOUNT SURROGATE ID, NOT THE
023600  ACCOUNT-NUMBER STRING THE CALLER NEEDS BACK - THIS SERVER HAS
023700  NO ACCOUNT-NUMBER OF ITS OWN TO WORK FROM (CALLERS SUPPLY ONLY
023800  THE TRANSACTION-ID), SO THE NUMBER IS RESOLVED HERE OFF THE
023900  NEW ALTERNATE KEY ON FILE-ACCT-ID.  THE ACCOUNT ROW FOR A
024000  POSTED TRANSACTION IS ASSUMED TO EXIST - NO NOT-FOUND BRANCH.
024100 *****************************************************************
024200 2020-RESOLVE-ACCOUNT-NUMBER.
024300     MOVE FILE-TRAN-ACCOUNT-ID TO FILE-ACCT-ID.
024400     READ ACCOUNT-FILE KEY IS FILE-ACCT-ID.
024500     MOVE FILE-ACCT-NUMBER TO TRANXFR-ACCOUNT-NUMBER.
024600 *****************************************************************
024700 9900-RETURN.
024800     COPY TPRETURN REPLACING
024900             DATA-REC BY TRANXFR-RECORD.
025000
