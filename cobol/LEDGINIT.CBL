000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/LEDGINIT.cbl  $Revision: 1.4 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      LEDGINIT.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  CHANGE LOG
001600 ----------------------------------------------------------------
001700  1994-03-02 RLH  TX-0088  ORIGINAL - LEDGER ENGINE SERVER GROUP
001800                           INITIALIZATION, CARVED OUT OF THE OLD
001900                           CSIMPAPP SAMPLE INIT STUB.
002000  1994-04-15 RLH  TX-0107  REJECT ANY COMMAND LINE ARGUMENT - THE
002100                           LEDGER SERVER GROUP TAKES NONE.
002200  1997-02-19 JMT  TX-0166  LOG THE SERVER GROUP NAME ON STARTUP
002300                           SO OPERATIONS CAN TELL THE SERVERS
002400                           APART IN THE SHARED USERLOG.
002500  1998-11-02 RLH  TX-0240  Y2K REVIEW - NO DATE FIELDS IN THIS
002600                           PROGRAM, NO CHANGE REQUIRED.
002700  2001-02-08 DKP  TX-0331  TIGHTENED THE STARTUP MESSAGE WORDING
002800                           PER AUDIT FINDING 01-014.
002900  2001-02-08 DKP  TX-0331  ALSO STAMPED THE STARTUP MESSAGE WITH
003000                           THE RUN DATE/TIME FOR THE USERLOG, SAME
003100                           AUDIT FINDING - OPERATIONS COULD NOT
003200                           TELL TWO RESTARTS APART OTHERWISE.
003300  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0088/0107 LOG
003400                           DATES WERE MISTYPED 1996 ON THE LAST
003500                           RESEQUENCE - CORRECTED BACK TO THE
003600                           1994 ORIGIN.
003700 ----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS LDG-RESTART-SWITCH
004200         ON STATUS IS LDG-RESTART-ON
004300         OFF STATUS IS LDG-RESTART-OFF.
004400 *****************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 ----------------------------------------------------------------
004800  STARTUP LOG MESSAGES
004900 ----------------------------------------------------------------
005000 01  LOGMSG.
005100     05  FILLER              PIC X(11) VALUE "LEDGINIT  :".
005200     05  LOGMSG-TEXT         PIC X(50).
005300 01  LOGMSG-LEN              PIC S9(9) COMP-5.
005400
005500 01 TPSTATUS-REC.
005600 COPY TPSTATUS.
005700 ----------------------------------------------------------------
005800  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
005900  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
006000 ----------------------------------------------------------------
006100 01  WS-DIAG-STAMP.
006200     05  WS-DIAG-DATE            PIC 9(8).
006300     05  WS-DIAG-TIME            PIC 9(6).
006400 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
006500                                 PIC X(14).
006600 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
006700     05  WS-DIAG-YEAR            PIC 9(4).
006800     05  WS-DIAG-MONTH           PIC 9(2).
006900     05  WS-DIAG-DAY             PIC 9(2).
007000     05  FILLER                  PIC 9(6).
007100 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
007200     05  FILLER                  PIC 9(8).
007300     05  WS-DIAG-HHMMSS          PIC 9(6).
007400 *****************************************************************
007500 LINKAGE SECTION.
007600 01  CMD-LINE.
007700     05 ARGC  PIC 9(4) COMP-5.
007800     05 ARG.
007900        10 ARGS PIC X OCCURS 0 TO 9999 DEPENDING ON ARGC.
008000
008100 01  SERVER-INIT-STATUS.
008200 COPY TPSTATUS.
008300 *****************************************************************
008400 PROCEDURE DIVISION USING CMD-LINE SERVER-INIT-STATUS.
008500 1000-LEDGINIT.
008600     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
008700     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
008800     ACCEPT WS-DIAG-TIME FROM TIME.
008900 ----------------------------------------------------------------
009000     THE LEDGER SERVER GROUP (ACCTOPSR, ACCTCLSR, USESR,
009100     CANCELSR, TRANQSR) TAKES NO SVRINIT COMMAND LINE ARGUMENT.
009200 ----------------------------------------------------------------
009300     IF ARG NOT EQUAL TO SPACES
009400         MOVE "LEDGINIT FAILED - UNEXPECTED ARGUMENT" TO
009500             LOGMSG-TEXT
009600         CALL "USERLOG" USING LOGMSG
009700             LOGMSG-LEN
009800             TPSTATUS-REC
009900         SET TPFAIL IN SERVER-INIT-STATUS TO TRUE
010000         GO TO 1000-LEDGINIT-EXIT
010100     ELSE
010200         STRING "LEDGER ENGINE SERVER GROUP STARTING AT "
010300             WS-DIAG-YEAR "-" WS-DIAG-MONTH "-" WS-DIAG-DAY
010400             " " WS-DIAG-HHMMSS
010500             DELIMITED BY SIZE INTO LOGMSG-TEXT
010600         CALL "USERLOG" USING LOGMSG
010700             LOGMSG-LEN
010800             TPSTATUS-REC
010900     END-IF.
011000
011100     SET TPOK IN SERVER-INIT-STATUS TO TRUE.
011200
011300 1000-LEDGINIT-EXIT.
011400     EXIT PROGRAM.
