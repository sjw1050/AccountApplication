000100 ******************************************************
000200 * TRANXFR.CPY
000300 * TRANSACTION EXCHANGE RECORD - TPSVCSTART/TPRETURN VIEW
000400 * SHARED BY USESR, CANCELSR AND TRANQSR.  CARRIES THE
000500 * CALLER'S ACCOUNT-NUMBER STRING AND USER-ID (THE FD
000600 * RECORD, TRANREC.CPY, KEEPS ONLY THE INTERNAL SURROGATE
000700 * IDS, SO A SEPARATE EXCHANGE SHAPE IS NEEDED HERE - SAME
000800 * SPLIT THE OLD STOCKAPP KEPT BETWEEN CUST-REC AND
000900 * FILE-CUST-ITEM).
001000 ******************************************************
001100 * 1996-03-14 RLH  TX-0097  ORIGINAL EXCHANGE RECORD
001200 * 1996-06-02 RLH  TX-0121  WIDENED TRANXFR-TYPE TO X(6),
001300 *                          SAME REASON AS TRANREC.CPY
001400 * 1997-10-22 JMT  TX-0205  ADDED TRANXFR-USER-ID FOR THE
001500 *                          USE-BALANCE REQUEST SIDE
001600 * 2001-07-30 DKP  TX-0355  CONFIRMED TRANXFR-AMOUNT AND
001700 *                          TRANXFR-BALANCE-SNAPSHOT AT 15
001800 *                          ZONED DIGITS, SAME AS TRANREC.CPY
001900 * 2001-09-05 DKP  TX-0368  TRANXFR-USER-ID WAS CARRYING
002000 *                          COMP-3 - AUDIT FINDING 01-027,
002100 *                          SHOP NEVER PACKS A FIELD.  NOW
002200 *                          ZONED DISPLAY.
002300 ******************************************************
002400 01  TRANXFR-RECORD.
002500     05  TRANXFR-USER-ID         PIC 9(9).
002600     05  TRANXFR-ACCOUNT-NUMBER  PIC X(10).
002700     05  TRANXFR-TRANSACTION-ID  PIC X(20).
002800     05  TRANXFR-TYPE            PIC X(6).
002900         88  TRANXFR-IS-USE          VALUE 'USE   '.
003000         88  TRANXFR-IS-CANCEL       VALUE 'CANCEL'.
003100     05  TRANXFR-RESULT-TYPE     PIC X(1).
003200         88  TRANXFR-IS-SUCCESS      VALUE 'S'.
003300         88  TRANXFR-IS-FAILED       VALUE 'F'.
003400     05  TRANXFR-AMOUNT          PIC S9(13)V99.
003500     05  TRANXFR-BALANCE-SNAPSHOT PIC S9(13)V99.
003600     05  TRANXFR-TRANSACTED-AT   PIC X(26).
003700     05  FILLER                  PIC X(10).
