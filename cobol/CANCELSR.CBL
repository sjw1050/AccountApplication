000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/CANCELSR.cbl  $Revision: 1.8 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      CANCELSR.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  CANCELSR - CANCEL-BALANCE SERVER
001600  REVERSES A PRIOR "USE" TRANSACTION IN FULL (NO PARTIAL
001700  CANCEL), CREDITING THE ACCOUNT AND POSTING A SUCCESS (S)
001800  TRANSACTION ROW, OR, WHEN ANY VALIDATION FAILS, A FAILED (F)
001900  ROW FOR AUDIT.  REWORKED FROM BUYSR - KEEPS BUYSR'S
002000  CROSS-SERVER TPCALL SHAPE, CALLING TRANQSR HERE THE WAY
002100  BUYSR CALLED FUNDPRSR FOR A FUND PRICE.
002200
002300  OPERATIONAL NOTE: THE ON-LINE FRONT END TAKES A PER-ACCOUNT
002400  LOCK BEFORE CALLING THIS SERVICE AND RELEASES IT AFTER
002500  TPRETURN.  THE LOCK ITSELF IS OUTSIDE THIS SERVER GROUP.
002600 *****************************************************************
002700  CHANGE LOG
002800 ----------------------------------------------------------------
002900  1994-03-22 RLH  TX-0106  ORIGINAL - REWORKED FROM BUYSR.
003000  1994-09-14 RLH  TX-0147  NOW CALLS TRANQSR (TPCALL) TO RESOLVE
003100                           THE ORIGINAL TRANSACTION ROW, RATHER
003200                           THAN READING TRANSACTION-FILE HERE
003300                           DIRECTLY.
003400  1997-09-30 JMT  TX-0201  VALIDATION ORDER CORRECTED TO MATCH
003500                           ACCTCLSR/USESR (AUDIT FINDING 97-88).
003600  1998-11-02 RLH  TX-0240  Y2K - 1-YEAR-OLD CUTOFF TEST NOW USES
003700                           A 4-DIGIT YEAR ON BOTH SIDES OF THE
003800                           COMPARE.
003900  2001-07-30 DKP  TX-0355  TRANSACTION-ID NOW BUILT FROM THE
004000                           LDGCTL-FILE RUN SEQUENCE COUNTER,
004100                           SAME AS USESR.
004200  2001-08-14 DKP  TX-0361  FILE-ACCT-BALANCE, FILE-TRAN-AMOUNT
004300                           AND FILE-TRAN-SNAPSHOT CONFIRMED AT
004400                           15 ZONED DIGITS, SAME AS USESR. ALSO
004500                           CORRECTED THE TRANSACTION-FILE RECORD
004600                           LENGTH, WHICH WAS SHORT EVEN BEFORE.
004700  2001-08-22 DKP  TX-0366  AUDIT FINDING 01-021 - SAME FINDING AS
004800                           USESR TX-0366.  NEITHER
004900                           2010-FIND-ORIGINAL-TRAN (TRANSACTION
005000                           NOT FOUND) NOR THE RE-READ IN
005100                           2030-CHECK-TRAN-ACCOUNT-MATCH WAS
005200                           POSTING A FAILED ROW BEFORE RETURNING
005300                           TPFAIL.  BOTH NOW RESOLVE THE ACCOUNT
005400                           AND POST THE FAILED ROW WHEN IT CAN BE
005500                           FOUND, PER THE SAME RULE THE CHECKS
005600                           BELOW THEM ALREADY FOLLOWED.  ALSO
005700                           CORRECTED 2100-NEXT-TRANSACTION-ID,
005800                           WHICH WAS KEYING LDGCTL-FILE WITH A
005900                           9-CHAR LITERAL INTO AN 8-CHAR FIELD AND
006000                           RUNNING AGAINST ITS OWN PRIVATE CONTROL
006100                           ROW INSTEAD OF ACCTOPSR'S - BOTH
006200                           COUNTERS NOW SHARE THE "LASTNUMS" ROW.
006300  2001-08-22 DKP  TX-0367  ADDED A SECOND ALTERNATE KEY ON
006400                           FILE-ACCT-ID (SURROGATE ID), SAME
006500                           REASON AS USESR'S TX-0367 - NO CHANGE
006600                           TO HOW THIS PROGRAM USES ACCOUNT-FILE.
006700  2001-09-05 DKP  TX-0368  AUDIT FINDING 01-027 - FILE-ACCT-ID,
006800                           FILE-ACCT-USER-ID, FILE-TRAN-ID,
006900                           FILE-TRAN-ACCOUNT-ID AND THE
007000                           LDGCTL-FILE COUNTERS WERE CARRYING
007100                           COMP-3, PLUS WS-NEW-TRAN-ID/-SEQ IN
007200                           WORKING-STORAGE.  SHOP NEVER PACKS A
007300                           FIELD (SEE TX-0361 ON MONEY) - ALL NOW
007400                           ZONED DISPLAY.  RECORD LENGTHS
007500                           RECOMPUTED: ACCOUNT-FILE 109 TO 117,
007600                           TRANSACTION-FILE 101 TO 109, LDGCTL-
007700                           FILE 46 TO 59.
007800  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0106/0147 LOG
007900                           DATES WERE MISTYPED 1996 ON THE LAST
008000                           RESEQUENCE - CORRECTED BACK TO THE
008100                           1994 ORIGIN.
008200 ----------------------------------------------------------------
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     UPSI-0 IS LDG-TRACE-SWITCH
008700         ON STATUS IS LDG-TRACE-ON
008800         OFF STATUS IS LDG-TRACE-OFF.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT ACCOUNT-FILE ASSIGN "ACCT.IT"
009300         ORGANIZATION INDEXED
009400         ACCESS DYNAMIC
009500         RECORD KEY FILE-ACCT-NUMBER
009600         ALTERNATE RECORD KEY FILE-ACCT-USER-ID WITH DUPLICATES
009700         ALTERNATE RECORD KEY FILE-ACCT-ID
009800         STATUS FS-ACCT.
009900
010000     SELECT TRANSACTION-FILE ASSIGN "TRAN.IT"
010100         ORGANIZATION INDEXED
010200         ACCESS DYNAMIC
010300         RECORD KEY FILE-TRAN-TRANSACTION-ID
010400         ALTERNATE RECORD KEY FILE-TRAN-ACCOUNT-ID WITH DUPLICATES
010500         STATUS FS-TRAN.
010600
010700     SELECT LDGCTL-FILE ASSIGN "LDGCTL.IT"
010800         ORGANIZATION INDEXED
010900         ACCESS DYNAMIC
011000         RECORD KEY FILE-CTL-KEY
011100         STATUS FS-CTL.
011200 *****************************************************************
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600 FD  ACCOUNT-FILE; RECORD 117.
011700 01  FILE-ACCT-ITEM.
011800     05  FILE-ACCT-ID            PIC 9(9).
011900     05  FILE-ACCT-USER-ID       PIC 9(9).
012000     05  FILE-ACCT-NUMBER        PIC X(10).
012100     05  FILE-ACCT-STATUS        PIC X(12).
012200     05  FILE-ACCT-BALANCE       PIC S9(13)V99.
012300     05  FILE-ACCT-REG-AT        PIC X(26).
012400     05  FILE-ACCT-UNREG-AT      PIC X(26).
012500     05  FILLER                  PIC X(10).
012600
012700 FD  TRANSACTION-FILE; RECORD 109.
012800 01  FILE-TRAN-ITEM.
012900     05  FILE-TRAN-ID            PIC 9(9).
013000     05  FILE-TRAN-ACCOUNT-ID    PIC 9(9).
013100     05  FILE-TRAN-TYPE          PIC X(6).
013200     05  FILE-TRAN-RESULT-TYPE   PIC X(1).
013300     05  FILE-TRAN-AMOUNT        PIC S9(13)V99.
013400     05  FILE-TRAN-SNAPSHOT      PIC S9(13)V99.
013500     05  FILE-TRAN-TRANSACTION-ID PIC X(20).
013600     05  FILE-TRAN-TRANSACTED-AT PIC X(26).
013700     05  FILLER                  PIC X(08).
013800
013900 FD  LDGCTL-FILE; RECORD 59.
014000 01  FILE-CTL-ITEM.
014100     05  FILE-CTL-KEY            PIC X(08).
014200     05  FILE-CTL-LAST-ACCT-NO   PIC S9(10).
014300     05  FILE-CTL-LAST-ACCT-ID   PIC S9(9).
014400     05  FILE-CTL-LAST-TRAN-ID   PIC S9(9).
014500     05  FILE-CTL-LAST-TRAN-SEQ  PIC S9(3).
014600     05  FILLER                  PIC X(20).
014700 *****************************************************************
014800 WORKING-STORAGE SECTION.
014900 ----------------------------------------------------------------
015000  TUXEDO DEFINITIONS
015100 ----------------------------------------------------------------
015200 01  TPTYPE-REC.
015300 COPY TPTYPE.
015400 01  TPSTATUS-REC.
015500 COPY TPSTATUS.
015600 01  TPSVCDEF-REC.
015700 COPY TPSVCDEF.
015800 *****************************************************************
015900  USED FOR TPCALL TO TRANQSR TO RESOLVE THE ORIGINAL TRANSACTION
016000 *****************************************************************
016100 01  QTPSVCDEF-REC.
016200 COPY TPSVCDEF.
016300 01  QTPTYPE-REC.
016400 COPY TPTYPE.
016500 ----------------------------------------------------------------
016600  EXCHANGE RECORD
016700 ----------------------------------------------------------------
016800 01  TRANXFR-RECORD.
016900 COPY TRANXFR.
017000 01  QTRANXFR-RECORD.
017100 COPY TRANXFR.
017200 ----------------------------------------------------------------
017300  FILE STATUS
017400 ----------------------------------------------------------------
017500 01  FS-ACCT.
017600     05  FS-ACCT-1               PIC X.
017700     05  FS-ACCT-2               PIC X.
017800 01  FS-TRAN.
017900     05  FS-TRAN-1               PIC X.
018000     05  FS-TRAN-2               PIC X.
018100 01  FS-CTL.
018200     05  FS-CTL-1                PIC X.
018300     05  FS-CTL-2                PIC X.
018400 ----------------------------------------------------------------
018500  APPLICATION RETURN CODES
018600 ----------------------------------------------------------------
018700 77  ERR-SUCCESS                    PIC S9(9) COMP-5 VALUE 0.
018800 77  ERR-TRANSACTION-NOT-FOUND      PIC S9(9) COMP-5 VALUE 7.
018900 77  ERR-ACCOUNT-NOT-FOUND          PIC S9(9) COMP-5 VALUE 2.
019000 77  ERR-TRANSACTION-ACCOUNT-UNMATCH PIC S9(9) COMP-5 VALUE 8.
019100 77  ERR-CANCEL-MUST-FULLY          PIC S9(9) COMP-5 VALUE 9.
019200 77  ERR-TOO-OLD-ORDER-TO-CANCEL    PIC S9(9) COMP-5 VALUE 10.
019300 77  ERR-INTERNAL                   PIC S9(9) COMP-5 VALUE 99.
019400 ----------------------------------------------------------------
019500  LOG MESSAGE DEFINITIONS
019600 ----------------------------------------------------------------
019700 01  LOGMSG.
019800     05  FILLER                  PIC X(12) VALUE "CANCELSR  :".
019900     05  LOGMSG-TEXT             PIC X(50).
020000 01  LOGMSG-LEN                  PIC S9(9) COMP-5.
020100 01  LOGMSG-ERR.
020200     05  FILLER                  PIC X(15) VALUE "CANCELSR ERR=>".
020300     05  LOG-ERR-TRAN-ID         PIC X(20).
020400     05  FILLER                  PIC X(9)  VALUE " REASON =".
020500     05  LOG-ERR-REASON          PIC S9(9).
020600 01  LOGMSG-ERR-LEN              PIC S9(9) COMP-5.
020700 ----------------------------------------------------------------
020800  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
020900  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
021000 ----------------------------------------------------------------
021100 01  WS-DIAG-STAMP.
021200     05  WS-DIAG-DATE            PIC 9(8).
021300     05  WS-DIAG-TIME            PIC 9(6).
021400 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
021500                                 PIC X(14).
021600 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
021700     05  WS-DIAG-YEAR            PIC 9(4).
021800     05  WS-DIAG-MONTH           PIC 9(2).
021900     05  WS-DIAG-DAY             PIC 9(2).
022000     05  FILLER                  PIC 9(6).
022100 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
022200     05  FILLER                  PIC 9(8).
022300     05  WS-DIAG-HHMMSS          PIC 9(6).
022400 ----------------------------------------------------------------
022500  WORKING FIELDS
022600 ----------------------------------------------------------------
022700 01  WS-CDT-DATE-FLD.
022800     05  WS-CDT-YEAR             PIC 9(4).
022900     05  WS-CDT-MONTH            PIC 9(2).
023000     05  WS-CDT-DAY              PIC 9(2).
023100 01  WS-CDT-TIME-FLD.
023200     05  WS-CDT-HOUR             PIC 9(2).
023300     05  WS-CDT-MIN              PIC 9(2).
023400     05  WS-CDT-SEC              PIC 9(2).
023500     05  WS-CDT-HUNDREDTHS       PIC 9(2).
023600 01  WS-TIMESTAMP-OUT            PIC X(26) VALUE SPACES.
023700 01  WS-NEW-BALANCE              PIC S9(13)V99.
023800 01  WS-NEW-TRAN-ID              PIC S9(9).
023900 01  WS-NEW-TRAN-SEQ             PIC S9(3).
024000 01  WS-NEW-TRAN-ID-OUT          PIC X(20)  VALUE SPACES.
024100 01  WS-TRAN-SEQ-DISP            PIC 9(6).
024200 ----------------------------------------------------------------
024300  1-YEAR-OLD CUTOFF TEST FIELDS - TRANSACTED-AT YEAR/MONTH/DAY
024400  REDEFINE THE X(26) TIMESTAMP THE SAME WAY TRANREC.CPY DOES.
024500 ----------------------------------------------------------------
024600 01  WS-TODAY-YMD.
024700     05  WS-TODAY-YEAR           PIC 9(4).
024800     05  WS-TODAY-MONTH          PIC 9(2).
024900     05  WS-TODAY-DAY            PIC 9(2).
025000 01  WS-CUTOFF-YEAR              PIC 9(4).
025100 01  WS-TRAN-AT-YEAR             PIC 9(4).
025200 01  WS-TRAN-AT-MONTH            PIC 9(2).
025300 01  WS-TRAN-AT-DAY              PIC 9(2).
025400 01  WS-TODAY-COMPARE            PIC 9(8).
025500 01  WS-CUTOFF-COMPARE           PIC 9(8).
025600 01  WS-TRAN-AT-COMPARE          PIC 9(8).
025700 *****************************************************************
025800 LINKAGE SECTION.
025900 *****************************************************************
026000 PROCEDURE DIVISION.
026100 1000-START-CANCELSR.
026200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
026300     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
026400     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
026500     ACCEPT WS-DIAG-TIME FROM TIME.
026600     STRING "STARTED AT " WS-DIAG-YEAR "-" WS-DIAG-MONTH "-"
026700            WS-DIAG-DAY " " WS-DIAG-HHMMSS
026800            DELIMITED BY SIZE INTO LOGMSG-TEXT.
026900     CALL "USERLOG" USING LOGMSG LOGMSG-LEN TPSTATUS-REC.
027000     OPEN I-O ACCOUNT-FILE.
027100     OPEN I-O TRANSACTION-FILE.
027200     OPEN I-O LDGCTL-FILE.
027300
027400     MOVE LENGTH OF TRANXFR-RECORD TO LEN IN TPTYPE-REC.
027500     CALL "TPSVCSTART" USING TPSVCDEF-REC
027600             TPTYPE-REC
027700             TRANXFR-RECORD
027800             TPSTATUS-REC.
027900     IF NOT TPOK
028000         PERFORM 9100-CLOSE-ALL
028100         SET TPFAIL TO TRUE
028200         PERFORM 9900-RETURN
028300     END-IF.
028400
028500     PERFORM 2000-CANCEL-BALANCE THRU 2000-CANCEL-BALANCE-EXIT.
028600     PERFORM 9100-CLOSE-ALL.
028700     SET TPSUCCESS TO TRUE.
028800     PERFORM 9900-RETURN.
028900 *****************************************************************
029000  2000-CANCEL-BALANCE (SPEC: TransactionService CANCEL-BALANCE)
029100 *****************************************************************
029200 2000-CANCEL-BALANCE.
029300     PERFORM 2010-FIND-ORIGINAL-TRAN.
029400     PERFORM 2020-READ-ACCOUNT.
029500     PERFORM 2030-CHECK-TRAN-ACCOUNT-MATCH.
029600     PERFORM 2040-CHECK-FULL-AMOUNT.
029700     PERFORM 2050-AGE-CHECK.
029800     PERFORM 2060-POST-CREDIT.
029900
030000 2000-CANCEL-BALANCE-EXIT.
030100     EXIT.
030200 *****************************************************************
030300  2010-FIND-ORIGINAL-TRAN  (TRANSACTION_NOT_FOUND)
030400  ISSUES A TPCALL TO TRANQSR - SAME IDIOM BUYSR USED TO PRICE A
030500  FUND THROUGH FUNDPRSR.
030600 *****************************************************************
030700 2010-FIND-ORIGINAL-TRAN.
030800     MOVE TRANXFR-TRANSACTION-ID TO QTRANXFR-TRANSACTION-ID.
030900     MOVE LENGTH OF QTRANXFR-RECORD TO LEN IN QTPTYPE-REC.
031000     MOVE "TRANQSR" TO SERVICE-NAME IN QTPSVCDEF-REC.
031100     SET TPBLOCK IN QTPSVCDEF-REC TO TRUE.
031200     SET TPNOTRAN IN QTPSVCDEF-REC TO TRUE.
031300     SET TPNOTIME IN QTPSVCDEF-REC TO TRUE.
031400     SET TPSIGRSTRT IN QTPSVCDEF-REC TO TRUE.
031500     SET TPNOCHANGE IN QTPSVCDEF-REC TO TRUE.
031600
031700     CALL "TPCALL" USING QTPSVCDEF-REC
031800             QTPTYPE-REC
031900             QTRANXFR-RECORD
032000             QTPTYPE-REC
032100             QTRANXFR-RECORD
032200             TPSTATUS-REC.
032300     IF NOT TPOK
032400         MOVE ERR-TRANSACTION-NOT-FOUND TO LOG-ERR-REASON
032500         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
032600         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
032700             TPSTATUS-REC
032800         MOVE ERR-TRANSACTION-NOT-FOUND TO APPL-CODE
032900         MOVE TRANXFR-ACCOUNT-NUMBER TO FILE-ACCT-NUMBER
033000         READ ACCOUNT-FILE
033100         IF FS-ACCT-1 = "0"
033200             PERFORM 3000-SAVE-FAILED-CANCEL
033300                 THRU 3000-SAVE-FAILED-CANCEL-EXIT
033400         END-IF
033500         PERFORM 9100-CLOSE-ALL
033600         SET TPFAIL TO TRUE
033700         PERFORM 9900-RETURN
033800     END-IF.
033900 *****************************************************************
034000  2020-READ-ACCOUNT  (ACCOUNT_NOT_FOUND)
034100 *****************************************************************
034200 2020-READ-ACCOUNT.
034300     MOVE TRANXFR-ACCOUNT-NUMBER TO FILE-ACCT-NUMBER.
034400     READ ACCOUNT-FILE.
034500     IF FS-ACCT-1 NOT = "0"
034600         MOVE ERR-ACCOUNT-NOT-FOUND TO LOG-ERR-REASON
034700         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
034800         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
034900             TPSTATUS-REC
035000         MOVE ERR-ACCOUNT-NOT-FOUND TO APPL-CODE
035100         PERFORM 9100-CLOSE-ALL
035200         SET TPFAIL TO TRUE
035300         PERFORM 9900-RETURN
035400     END-IF.
035500 *****************************************************************
035600  2030-CHECK-TRAN-ACCOUNT-MATCH  (TRANSACTION_ACCOUNT_UN_MATCH)
035700  COMPARED BY THE ACCOUNT SURROGATE ID, NOT THE ACCOUNT-NUMBER
035800  STRING - QTRANXFR-RECORD CARRIES NO SURROGATE ID, SO THE
035900  ORIGINAL ROW IS RE-READ HERE BY TRANSACTION-ID TO GET AT
036000  FILE-TRAN-ACCOUNT-ID DIRECTLY.
036100 *****************************************************************
036200 2030-CHECK-TRAN-ACCOUNT-MATCH.
036300     MOVE TRANXFR-TRANSACTION-ID TO FILE-TRAN-TRANSACTION-ID.
036400     READ TRANSACTION-FILE.
036500     IF FS-TRAN-1 NOT = "0"
036600         MOVE ERR-TRANSACTION-NOT-FOUND TO LOG-ERR-REASON
036700         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
036800         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
036900             TPSTATUS-REC
037000         MOVE ERR-TRANSACTION-NOT-FOUND TO APPL-CODE
037100         PERFORM 3000-SAVE-FAILED-CANCEL
037200             THRU 3000-SAVE-FAILED-CANCEL-EXIT
037300         PERFORM 9100-CLOSE-ALL
037400         SET TPFAIL TO TRUE
037500         PERFORM 9900-RETURN
037600     END-IF.
037700     IF FILE-TRAN-ACCOUNT-ID NOT = FILE-ACCT-ID
037800         MOVE ERR-TRANSACTION-ACCOUNT-UNMATCH TO LOG-ERR-REASON
037900         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
038000         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
038100             TPSTATUS-REC
038200         MOVE ERR-TRANSACTION-ACCOUNT-UNMATCH TO APPL-CODE
038300         PERFORM 3000-SAVE-FAILED-CANCEL
038400             THRU 3000-SAVE-FAILED-CANCEL-EXIT
038500         PERFORM 9100-CLOSE-ALL
038600         SET TPFAIL TO TRUE
038700         PERFORM 9900-RETURN
038800     END-IF.
038900 *****************************************************************
039000  2040-CHECK-FULL-AMOUNT  (CANCEL_MUST_FULLY)
039100 *****************************************************************
039200 2040-CHECK-FULL-AMOUNT.
039300     IF FILE-TRAN-AMOUNT NOT = TRANXFR-AMOUNT
039400         MOVE ERR-CANCEL-MUST-FULLY TO LOG-ERR-REASON
039500         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
039600         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
039700             TPSTATUS-REC
039800         MOVE ERR-CANCEL-MUST-FULLY TO APPL-CODE
039900         PERFORM 3000-SAVE-FAILED-CANCEL
040000             THRU 3000-SAVE-FAILED-CANCEL-EXIT
040100         PERFORM 9100-CLOSE-ALL
040200         SET TPFAIL TO TRUE
040300         PERFORM 9900-RETURN
040400     END-IF.
040500 *****************************************************************
040600  2050-AGE-CHECK  (TOO_OLD_ORDER_TO_CANCEL)
040700  CUTOFF IS EXACTLY 1 YEAR - A TRANSACTION DATED ON THE CUTOFF
040800  DAY ITSELF FAILS THIS TEST (TRANSACTED-AT MUST BE STRICTLY
040900  AFTER TODAY MINUS 1 YEAR, NOT ON-OR-AFTER).
041000 *****************************************************************
041100 2050-AGE-CHECK.
041200     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
041300     COMPUTE WS-CUTOFF-YEAR = WS-TODAY-YEAR - 1.
041400     MOVE WS-TODAY-MONTH TO WS-CUTOFF-COMPARE (5:2).
041500     MOVE WS-TODAY-DAY   TO WS-CUTOFF-COMPARE (7:2).
041600     MOVE WS-CUTOFF-YEAR TO WS-CUTOFF-COMPARE (1:4).
041700
041800     MOVE FILE-TRAN-TRANSACTED-AT (1:4) TO WS-TRAN-AT-YEAR.
041900     MOVE FILE-TRAN-TRANSACTED-AT (6:2) TO WS-TRAN-AT-MONTH.
042000     MOVE FILE-TRAN-TRANSACTED-AT (9:2) TO WS-TRAN-AT-DAY.
042100     MOVE WS-TRAN-AT-YEAR  TO WS-TRAN-AT-COMPARE (1:4).
042200     MOVE WS-TRAN-AT-MONTH TO WS-TRAN-AT-COMPARE (5:2).
042300     MOVE WS-TRAN-AT-DAY   TO WS-TRAN-AT-COMPARE (7:2).
042400
042500     IF WS-TRAN-AT-COMPARE NOT > WS-CUTOFF-COMPARE
042600         MOVE ERR-TOO-OLD-ORDER-TO-CANCEL TO LOG-ERR-REASON
042700         MOVE TRANXFR-TRANSACTION-ID TO LOG-ERR-TRAN-ID
042800         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
042900             TPSTATUS-REC
043000         MOVE ERR-TOO-OLD-ORDER-TO-CANCEL TO APPL-CODE
043100         PERFORM 3000-SAVE-FAILED-CANCEL
043200             THRU 3000-SAVE-FAILED-CANCEL-EXIT
043300         PERFORM 9100-CLOSE-ALL
043400         SET TPFAIL TO TRUE
043500         PERFORM 9900-RETURN
043600     END-IF.
043700 *****************************************************************
043800  2060-POST-CREDIT - BALANCE ARITHMETIC, NO ROUNDED NEEDED
043900 *****************************************************************
044000 2060-POST-CREDIT.
044100     COMPUTE WS-NEW-BALANCE = FILE-ACCT-BALANCE + TRANXFR-AMOUNT.
044200     MOVE WS-NEW-BALANCE TO FILE-ACCT-BALANCE.
044300     REWRITE FILE-ACCT-ITEM.
044400     IF FS-ACCT-1 NOT = "0"
044500         MOVE ERR-INTERNAL TO APPL-CODE
044600         PERFORM 9100-CLOSE-ALL
044700         SET TPFAIL TO TRUE
044800         PERFORM 9900-RETURN
044900     END-IF.
045000
045100     PERFORM 2100-NEXT-TRANSACTION-ID.
045200     PERFORM 2110-STAMP-NOW.
045300
045400     MOVE FILE-ACCT-ID          TO FILE-TRAN-ACCOUNT-ID.
045500     MOVE "CANCEL"              TO FILE-TRAN-TYPE.
045600     MOVE "S"                   TO FILE-TRAN-RESULT-TYPE.
045700     MOVE TRANXFR-AMOUNT        TO FILE-TRAN-AMOUNT.
045800     MOVE WS-NEW-BALANCE        TO FILE-TRAN-SNAPSHOT.
045900     MOVE WS-NEW-TRAN-ID-OUT    TO FILE-TRAN-TRANSACTION-ID.
046000     MOVE WS-TIMESTAMP-OUT      TO FILE-TRAN-TRANSACTED-AT.
046100     MOVE WS-NEW-TRAN-ID        TO FILE-TRAN-ID.
046200     WRITE FILE-TRAN-ITEM.
046300     IF FS-TRAN-1 NOT = "0"
046400         MOVE ERR-INTERNAL TO APPL-CODE
046500         PERFORM 9100-CLOSE-ALL
046600         SET TPFAIL TO TRUE
046700         PERFORM 9900-RETURN
046800     END-IF.
046900
047000     MOVE "CANCEL"               TO TRANXFR-TYPE.
047100     MOVE "S"                    TO TRANXFR-RESULT-TYPE.
047200     MOVE WS-NEW-BALANCE         TO TRANXFR-BALANCE-SNAPSHOT.
047300     MOVE WS-NEW-TRAN-ID-OUT     TO TRANXFR-TRANSACTION-ID.
047400     MOVE WS-TIMESTAMP-OUT       TO TRANXFR-TRANSACTED-AT.
047500 *****************************************************************
047600  3000-SAVE-FAILED-CANCEL (SPEC: SAVE-FAILED-CANCEL-TRANSACTION)
047700  FILE-ACCT-ITEM IS ALREADY IN HAND FOR EVERY CALLER OF THIS
047800  PARAGRAPH - NO SECOND READ OF ACCOUNT-FILE IS NEEDED.
047900 *****************************************************************
048000 3000-SAVE-FAILED-CANCEL.
048100     PERFORM 2100-NEXT-TRANSACTION-ID.
048200     PERFORM 2110-STAMP-NOW.
048300
048400     MOVE FILE-ACCT-ID          TO FILE-TRAN-ACCOUNT-ID.
048500     MOVE "CANCEL"              TO FILE-TRAN-TYPE.
048600     MOVE "F"                   TO FILE-TRAN-RESULT-TYPE.
048700     MOVE TRANXFR-AMOUNT        TO FILE-TRAN-AMOUNT.
048800     MOVE FILE-ACCT-BALANCE     TO FILE-TRAN-SNAPSHOT.
048900     MOVE WS-NEW-TRAN-ID-OUT    TO FILE-TRAN-TRANSACTION-ID.
049000     MOVE WS-TIMESTAMP-OUT      TO FILE-TRAN-TRANSACTED-AT.
049100     MOVE WS-NEW-TRAN-ID        TO FILE-TRAN-ID.
049200     WRITE FILE-TRAN-ITEM.
049300
049400 3000-SAVE-FAILED-CANCEL-EXIT.
049500     EXIT.
049600 *****************************************************************
049700  2100-NEXT-TRANSACTION-ID - SAME IDIOM AS USESR.
049800 *****************************************************************
049900 2100-NEXT-TRANSACTION-ID.
050000     MOVE "LASTNUMS" TO FILE-CTL-KEY.
050100     READ LDGCTL-FILE.
050200     IF FS-CTL-1 NOT = "0"
050300         MOVE ZERO TO FILE-CTL-LAST-ACCT-NO
050400         MOVE ZERO TO FILE-CTL-LAST-ACCT-ID
050500         MOVE ZERO TO FILE-CTL-LAST-TRAN-ID
050600         MOVE ZERO TO FILE-CTL-LAST-TRAN-SEQ
050700     END-IF.
050800
050900     COMPUTE WS-NEW-TRAN-ID = FILE-CTL-LAST-TRAN-ID + 1.
051000     IF FILE-CTL-LAST-TRAN-SEQ >= 999
051100         MOVE 1 TO WS-NEW-TRAN-SEQ
051200     ELSE
051300         COMPUTE WS-NEW-TRAN-SEQ = FILE-CTL-LAST-TRAN-SEQ + 1
051400     END-IF.
051500
051600     MOVE WS-NEW-TRAN-ID TO FILE-CTL-LAST-TRAN-ID.
051700     MOVE WS-NEW-TRAN-SEQ TO FILE-CTL-LAST-TRAN-SEQ.
051800     REWRITE FILE-CTL-ITEM.
051900     IF FS-CTL-1 NOT = "0"
052000         WRITE FILE-CTL-ITEM
052100     END-IF.
052200
052300     MOVE WS-NEW-TRAN-SEQ TO WS-TRAN-SEQ-DISP.
052400     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
052500     STRING "TX" WS-CDT-YEAR WS-CDT-MONTH WS-CDT-DAY
052600            WS-TRAN-SEQ-DISP
052700            DELIMITED BY SIZE INTO WS-NEW-TRAN-ID-OUT.
052800 *****************************************************************
052900  2110-STAMP-NOW
053000 *****************************************************************
053100 2110-STAMP-NOW.
053200     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
053300     ACCEPT WS-CDT-TIME-FLD FROM TIME.
053400     STRING WS-CDT-YEAR  "-" WS-CDT-MONTH "-" WS-CDT-DAY
053500            "T" WS-CDT-HOUR ":" WS-CDT-MIN ":" WS-CDT-SEC
053600            DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
053700 *****************************************************************
053800 9100-CLOSE-ALL.
053900     CLOSE ACCOUNT-FILE.
054000     CLOSE TRANSACTION-FILE.
054100     CLOSE LDGCTL-FILE.
054200 *****************************************************************
054300 9900-RETURN.
054400     COPY TPRETURN REPLACING
054500             DATA-REC BY TRANXFR-RECORD.
054600
