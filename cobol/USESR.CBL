000100 *****************************************************************
000200  (C) 1994,2001 FIRST CORDOVA TRUST CO. - DATA SERVICES DIVISION
000300  ALL RIGHTS RESERVED - UNPUBLISHED - PROPRIETARY SOURCE
000400 *****************************************************************
000500  #ident "@(#) ledgapp/USESR.cbl  $Revision: 1.9 $"
000600 *****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.      USESR.
000900 AUTHOR.          R L HALVORSEN.
001000 INSTALLATION.    FIRST CORDOVA TRUST CO - DATA SERVICES DIV.
001100 DATE-WRITTEN.    MARCH 1994.
001200 DATE-COMPILED.
001300 SECURITY.        PROPRIETARY - INTERNAL USE ONLY.
001400 *****************************************************************
001500  USESR - USE-BALANCE SERVER
001600  DEBITS AN ACCOUNT FOR A REQUESTED AMOUNT AND POSTS A SUCCESS
001700  (S) TRANSACTION ROW, OR, WHEN ANY VALIDATION FAILS, POSTS A
001800  FAILED (F) TRANSACTION ROW FOR AUDIT AND LEAVES THE BALANCE
001900  UNTOUCHED.  REWORKED FROM THE OLD STOCKAPP "BUY A FUND" FLOW -
002000  THE SHAPE IS THE SAME (READ THE OWNER, READ THE TARGET ROW,
002100  VALIDATE, POST A LEDGER RECORD) BUT THE CROSS-SERVER TPCALL TO
002200  PRICE A FUND IS GONE - THERE IS NO QUOTE LOOKUP IN THIS ENGINE.
002300
002400  OPERATIONAL NOTE: THE ON-LINE FRONT END TAKES A PER-ACCOUNT
002500  LOCK BEFORE CALLING THIS SERVICE AND RELEASES IT AFTER
002600  TPRETURN (EITHER SUCCESS OR AFTER THE FAILED ROW IS POSTED).
002700  THE LOCK ITSELF IS OUTSIDE THIS SERVER GROUP - NOT OUR CODE.
002800 *****************************************************************
002900  CHANGE LOG
003000 ----------------------------------------------------------------
003100  1994-03-20 RLH  TX-0104  ORIGINAL - REWORKED FROM BUYSR, QUOTE
003200                           LOOKUP REMOVED.
003300  1994-07-11 RLH  TX-0133  ADDED THE FAILED-TRANSACTION AUDIT
003400                           POST (SAVE-FAILED-USE) PER OPS REQUEST
003500                           OPS-0044 - AUDIT WANTED EVERY ATTEMPT
003600                           ON THE LEDGER, NOT JUST SUCCESSES.
003700  1997-09-30 JMT  TX-0201  VALIDATION ORDER CORRECTED TO MATCH
003800                           ACCTCLSR (SAME AUDIT FINDING 97-88).
003900  1998-11-02 RLH  TX-0240  Y2K - TRAN-TRANSACTED-AT NOW CARRIES A
004000                           4-DIGIT YEAR.
004100  2001-07-30 DKP  TX-0355  TRANSACTION-ID NOW BUILT FROM THE
004200                           LDGCTL-FILE RUN SEQUENCE COUNTER,
004300                           SEE 2100-NEXT-TRANSACTION-ID.
004400  2001-08-14 DKP  TX-0361  FILE-ACCT-BALANCE, FILE-TRAN-AMOUNT
004500                           AND FILE-TRAN-SNAPSHOT CONFIRMED AT
004600                           15 ZONED DIGITS, SAME AS THE ACCTREC
004700                           AND TRANXFR COPYBOOKS - NO PACKED
004800                           MONEY ANYWHERE IN THE LEDGER. ALSO
004900                           CORRECTED THE TRANSACTION-FILE RECORD
005000                           LENGTH, WHICH WAS SHORT EVEN BEFORE.
005100  2001-08-22 DKP  TX-0366  AUDIT FINDING 01-021 - 2010-READ-OWNER
005200                           RETURNED TPFAIL ON USER_NOT_FOUND
005300                           WITHOUT POSTING A FAILED ROW, BREAKING
005400                           THE TX-0133 AUDIT RULE FOR THIS ONE
005500                           PATH.  NOW READS ACCOUNT-FILE BY THE
005600                           ACCOUNT NUMBER CARRIED IN THE EXCHANGE
005700                           RECORD AND, IF FOUND, POSTS THE FAILED
005800                           ROW BEFORE RETURNING.  ALSO CORRECTED
005900                           2100-NEXT-TRANSACTION-ID, WHICH WAS
006000                           KEYING LDGCTL-FILE WITH A 9-CHAR
006100                           LITERAL INTO AN 8-CHAR FIELD AND
006200                           SILENTLY RUNNING AGAINST ITS OWN
006300                           PRIVATE CONTROL ROW INSTEAD OF THE ONE
006400                           ACCTOPSR USES - BOTH COUNTERS NOW SHARE
006500                           THE SAME "LASTNUMS" ROW AS DESIGNED.
006600  2001-08-22 DKP  TX-0367  ADDED A SECOND ALTERNATE KEY ON
006700                           FILE-ACCT-ID (SURROGATE ID) SO TRANQSR
006800                           CAN RESOLVE AN ACCOUNT-NUMBER STRING
006900                           OFF THE ID CARRIED IN A TRANSACTION
007000                           ROW. NO CHANGE TO HOW THIS PROGRAM
007100                           USES ACCOUNT-FILE.
007200  2001-09-05 DKP  TX-0368  AUDIT FINDING 01-027 - FILE-ACCT-ID,
007300                           FILE-ACCT-USER-ID, FILE-ACUS-USER-ID,
007400                           FILE-TRAN-ID, FILE-TRAN-ACCOUNT-ID AND
007500                           THE LDGCTL-FILE COUNTERS WERE CARRYING
007600                           COMP-3, PLUS WS-NEW-TRAN-ID/-SEQ IN
007700                           WORKING-STORAGE.  SHOP NEVER PACKS A
007800                           FIELD (SEE TX-0361 ON MONEY) - ALL NOW
007900                           ZONED DISPLAY.  RECORD LENGTHS
008000                           RECOMPUTED: ACCOUNT-USER-FILE 40 TO 44,
008100                           ACCOUNT-FILE 109 TO 117, TRANSACTION-
008200                           FILE 101 TO 109, LDGCTL-FILE 46 TO 59.
008300  2001-09-12 DKP  TX-0369  DATE-WRITTEN AND THE TX-0104/0133 LOG
008400                           DATES WERE MISTYPED 1996 ON THE LAST
008500                           RESEQUENCE - CORRECTED BACK TO THE
008600                           1994 ORIGIN.
008700 ----------------------------------------------------------------
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     UPSI-0 IS LDG-TRACE-SWITCH
009200         ON STATUS IS LDG-TRACE-ON
009300         OFF STATUS IS LDG-TRACE-OFF.
009400
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT ACCOUNT-USER-FILE ASSIGN "ACUSR.IT"
009800         ORGANIZATION INDEXED
009900         ACCESS DYNAMIC
010000         RECORD KEY FILE-ACUS-USER-ID
010100         STATUS FS-ACUSR.
010200
010300     SELECT ACCOUNT-FILE ASSIGN "ACCT.IT"
010400         ORGANIZATION INDEXED
010500         ACCESS DYNAMIC
010600         RECORD KEY FILE-ACCT-NUMBER
010700         ALTERNATE RECORD KEY FILE-ACCT-USER-ID WITH DUPLICATES
010800         ALTERNATE RECORD KEY FILE-ACCT-ID
010900         STATUS FS-ACCT.
011000
011100     SELECT TRANSACTION-FILE ASSIGN "TRAN.IT"
011200         ORGANIZATION INDEXED
011300         ACCESS DYNAMIC
011400         RECORD KEY FILE-TRAN-TRANSACTION-ID
011500         ALTERNATE RECORD KEY FILE-TRAN-ACCOUNT-ID WITH DUPLICATES
011600         STATUS FS-TRAN.
011700
011800     SELECT LDGCTL-FILE ASSIGN "LDGCTL.IT"
011900         ORGANIZATION INDEXED
012000         ACCESS DYNAMIC
012100         RECORD KEY FILE-CTL-KEY
012200         STATUS FS-CTL.
012300 *****************************************************************
012400 DATA DIVISION.
012500 FILE SECTION.
012600
012700 FD  ACCOUNT-USER-FILE; RECORD 44.
012800 01  FILE-ACUS-ITEM.
012900     05  FILE-ACUS-USER-ID       PIC 9(9).
013000     05  FILE-ACUS-USER-NAME     PIC X(20).
013100     05  FILLER                  PIC X(15).
013200
013300 FD  ACCOUNT-FILE; RECORD 117.
013400 01  FILE-ACCT-ITEM.
013500     05  FILE-ACCT-ID            PIC 9(9).
013600     05  FILE-ACCT-USER-ID       PIC 9(9).
013700     05  FILE-ACCT-NUMBER        PIC X(10).
013800     05  FILE-ACCT-STATUS        PIC X(12).
013900     05  FILE-ACCT-BALANCE       PIC S9(13)V99.
014000     05  FILE-ACCT-REG-AT        PIC X(26).
014100     05  FILE-ACCT-UNREG-AT      PIC X(26).
014200     05  FILLER                  PIC X(10).
014300
014400 FD  TRANSACTION-FILE; RECORD 109.
014500 01  FILE-TRAN-ITEM.
014600     05  FILE-TRAN-ID            PIC 9(9).
014700     05  FILE-TRAN-ACCOUNT-ID    PIC 9(9).
014800     05  FILE-TRAN-TYPE          PIC X(6).
014900     05  FILE-TRAN-RESULT-TYPE   PIC X(1).
015000     05  FILE-TRAN-AMOUNT        PIC S9(13)V99.
015100     05  FILE-TRAN-SNAPSHOT      PIC S9(13)V99.
015200     05  FILE-TRAN-TRANSACTION-ID PIC X(20).
015300     05  FILE-TRAN-TRANSACTED-AT PIC X(26).
015400     05  FILLER                  PIC X(08).
015500
015600 FD  LDGCTL-FILE; RECORD 59.
015700 01  FILE-CTL-ITEM.
015800     05  FILE-CTL-KEY            PIC X(08).
015900     05  FILE-CTL-LAST-ACCT-NO   PIC S9(10).
016000     05  FILE-CTL-LAST-ACCT-ID   PIC S9(9).
016100     05  FILE-CTL-LAST-TRAN-ID   PIC S9(9).
016200     05  FILE-CTL-LAST-TRAN-SEQ  PIC S9(3).
016300     05  FILLER                  PIC X(20).
016400 *****************************************************************
016500 WORKING-STORAGE SECTION.
016600 ----------------------------------------------------------------
016700  TUXEDO DEFINITIONS
016800 ----------------------------------------------------------------
016900 01  TPTYPE-REC.
017000 COPY TPTYPE.
017100 01  TPSTATUS-REC.
017200 COPY TPSTATUS.
017300 01  TPSVCDEF-REC.
017400 COPY TPSVCDEF.
017500 ----------------------------------------------------------------
017600  EXCHANGE RECORD
017700 ----------------------------------------------------------------
017800 01  TRANXFR-RECORD.
017900 COPY TRANXFR.
018000 ----------------------------------------------------------------
018100  FILE STATUS
018200 ----------------------------------------------------------------
018300 01  FS-ACUSR.
018400     05  FS-ACUSR-1              PIC X.
018500     05  FS-ACUSR-2              PIC X.
018600 01  FS-ACCT.
018700     05  FS-ACCT-1               PIC X.
018800     05  FS-ACCT-2               PIC X.
018900 01  FS-TRAN.
019000     05  FS-TRAN-1               PIC X.
019100     05  FS-TRAN-2               PIC X.
019200 01  FS-CTL.
019300     05  FS-CTL-1                PIC X.
019400     05  FS-CTL-2                PIC X.
019500 ----------------------------------------------------------------
019600  APPLICATION RETURN CODES
019700 ----------------------------------------------------------------
019800 77  ERR-SUCCESS                    PIC S9(9) COMP-5 VALUE 0.
019900 77  ERR-USER-NOT-FOUND             PIC S9(9) COMP-5 VALUE 1.
020000 77  ERR-ACCOUNT-NOT-FOUND          PIC S9(9) COMP-5 VALUE 2.
020100 77  ERR-USER-ACCOUNT-UN-MATCH      PIC S9(9) COMP-5 VALUE 3.
020200 77  ERR-USER-ALREADY-UNREGISTERED  PIC S9(9) COMP-5 VALUE 4.
020300 77  ERR-AMOUNT-EXCEED-BALANCE      PIC S9(9) COMP-5 VALUE 6.
020400 77  ERR-INTERNAL                   PIC S9(9) COMP-5 VALUE 99.
020500 ----------------------------------------------------------------
020600  LOG MESSAGE DEFINITIONS
020700 ----------------------------------------------------------------
020800 01  LOGMSG.
020900     05  FILLER                  PIC X(9)  VALUE "USESR  :".
021000     05  LOGMSG-TEXT             PIC X(50).
021100 01  LOGMSG-LEN                  PIC S9(9) COMP-5.
021200 01  LOGMSG-ERR.
021300     05  FILLER                  PIC X(14) VALUE "USESR ERR  =>".
021400     05  LOG-ERR-ACCOUNT         PIC X(10).
021500     05  FILLER                  PIC X(9)  VALUE " REASON =".
021600     05  LOG-ERR-REASON          PIC S9(9).
021700 01  LOGMSG-ERR-LEN              PIC S9(9) COMP-5.
021800 ----------------------------------------------------------------
021900  STARTUP DIAGNOSTIC STAMP - RUN DATE/TIME, PLUS ALTERNATE
022000  NUMERIC AND SPLIT VIEWS FOR THE USERLOG MESSAGE TEXT.
022100 ----------------------------------------------------------------
022200 01  WS-DIAG-STAMP.
022300     05  WS-DIAG-DATE            PIC 9(8).
022400     05  WS-DIAG-TIME            PIC 9(6).
022500 01  WS-DIAG-STAMP-X REDEFINES WS-DIAG-STAMP
022600                                 PIC X(14).
022700 01  WS-DIAG-DATE-YMD REDEFINES WS-DIAG-STAMP.
022800     05  WS-DIAG-YEAR            PIC 9(4).
022900     05  WS-DIAG-MONTH           PIC 9(2).
023000     05  WS-DIAG-DAY             PIC 9(2).
023100     05  FILLER                  PIC 9(6).
023200 01  WS-DIAG-TIME-ONLY REDEFINES WS-DIAG-STAMP.
023300     05  FILLER                  PIC 9(8).
023400     05  WS-DIAG-HHMMSS          PIC 9(6).
023500 ----------------------------------------------------------------
023600  WORKING FIELDS
023700 ----------------------------------------------------------------
023800 01  WS-CDT-DATE-FLD.
023900     05  WS-CDT-YEAR             PIC 9(4).
024000     05  WS-CDT-MONTH            PIC 9(2).
024100     05  WS-CDT-DAY              PIC 9(2).
024200 01  WS-CDT-TIME-FLD.
024300     05  WS-CDT-HOUR             PIC 9(2).
024400     05  WS-CDT-MIN              PIC 9(2).
024500     05  WS-CDT-SEC              PIC 9(2).
024600     05  WS-CDT-HUNDREDTHS       PIC 9(2).
024700 01  WS-TIMESTAMP-OUT            PIC X(26) VALUE SPACES.
024800 01  WS-NEW-BALANCE              PIC S9(13)V99.
024900 01  WS-NEW-TRAN-ID              PIC S9(9).
025000 01  WS-NEW-TRAN-SEQ             PIC S9(3).
025100 01  WS-NEW-TRAN-ID-OUT          PIC X(20)  VALUE SPACES.
025200 01  WS-TRAN-SEQ-DISP            PIC 9(6).
025300 *****************************************************************
025400 LINKAGE SECTION.
025500 *****************************************************************
025600 PROCEDURE DIVISION.
025700 1000-START-USESR.
025800     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
025900     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
026000     ACCEPT WS-DIAG-DATE FROM DATE YYYYMMDD.
026100     ACCEPT WS-DIAG-TIME FROM TIME.
026200     STRING "STARTED AT " WS-DIAG-YEAR "-" WS-DIAG-MONTH "-"
026300            WS-DIAG-DAY " " WS-DIAG-HHMMSS
026400            DELIMITED BY SIZE INTO LOGMSG-TEXT.
026500     CALL "USERLOG" USING LOGMSG LOGMSG-LEN TPSTATUS-REC.
026600     OPEN I-O ACCOUNT-USER-FILE.
026700     OPEN I-O ACCOUNT-FILE.
026800     OPEN I-O TRANSACTION-FILE.
026900     OPEN I-O LDGCTL-FILE.
027000
027100     MOVE LENGTH OF TRANXFR-RECORD TO LEN.
027200     CALL "TPSVCSTART" USING TPSVCDEF-REC
027300             TPTYPE-REC
027400             TRANXFR-RECORD
027500             TPSTATUS-REC.
027600     IF NOT TPOK
027700         PERFORM 9100-CLOSE-ALL
027800         SET TPFAIL TO TRUE
027900         PERFORM 9900-RETURN
028000     END-IF.
028100
028200     PERFORM 2000-USE-BALANCE THRU 2000-USE-BALANCE-EXIT.
028300     PERFORM 9100-CLOSE-ALL.
028400     SET TPSUCCESS TO TRUE.
028500     PERFORM 9900-RETURN.
028600 *****************************************************************
028700  2000-USE-BALANCE  (SPEC: TransactionService USE-BALANCE)
028800
028900  NOTE: THE CALLER HOLDS THE PER-ACCOUNT LOCK ACROSS THIS WHOLE
029000  PARAGRAPH, TAKEN BEFORE TPCALL AND RELEASED AT TPRETURN - SEE
029100  HEADER NOTE.  NO CODE HERE - LOCK IS OUTSIDE THE SERVER GROUP.
029200 *****************************************************************
029300 2000-USE-BALANCE.
029400     PERFORM 2010-READ-OWNER.
029500     PERFORM 2020-READ-ACCOUNT.
029600     PERFORM 2030-CHECK-OWNERSHIP.
029700     PERFORM 2040-CHECK-NOT-CLOSED.
029800     PERFORM 2050-CHECK-SUFFICIENT-FUNDS.
029900     PERFORM 2060-POST-DEBIT.
030000
030100 2000-USE-BALANCE-EXIT.
030200     EXIT.
030300 *****************************************************************
030400  2010-READ-OWNER  (USER_NOT_FOUND)
030500 *****************************************************************
030600 2010-READ-OWNER.
030700     MOVE TRANXFR-USER-ID TO FILE-ACUS-USER-ID.
030800     READ ACCOUNT-USER-FILE.
030900     IF FS-ACUSR-1 NOT = "0"
031000         MOVE ERR-USER-NOT-FOUND TO LOG-ERR-REASON
031100         MOVE TRANXFR-ACCOUNT-NUMBER TO LOG-ERR-ACCOUNT
031200         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
031300             TPSTATUS-REC
031400         MOVE ERR-USER-NOT-FOUND TO APPL-CODE
031500         MOVE TRANXFR-ACCOUNT-NUMBER TO FILE-ACCT-NUMBER
031600         READ ACCOUNT-FILE
031700         IF FS-ACCT-1 = "0"
031800             PERFORM 3000-SAVE-FAILED-USE
031900                 THRU 3000-SAVE-FAILED-USE-EXIT
032000         END-IF
032100         PERFORM 9100-CLOSE-ALL
032200         SET TPFAIL TO TRUE
032300         PERFORM 9900-RETURN
032400     END-IF.
032500 *****************************************************************
032600  2020-READ-ACCOUNT  (ACCOUNT_NOT_FOUND)
032700 *****************************************************************
032800 2020-READ-ACCOUNT.
032900     MOVE TRANXFR-ACCOUNT-NUMBER TO FILE-ACCT-NUMBER.
033000     READ ACCOUNT-FILE.
033100     IF FS-ACCT-1 NOT = "0"
033200         MOVE ERR-ACCOUNT-NOT-FOUND TO LOG-ERR-REASON
033300         MOVE TRANXFR-ACCOUNT-NUMBER TO LOG-ERR-ACCOUNT
033400         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
033500             TPSTATUS-REC
033600         MOVE ERR-ACCOUNT-NOT-FOUND TO APPL-CODE
033700         PERFORM 9100-CLOSE-ALL
033800         SET TPFAIL TO TRUE
033900         PERFORM 9900-RETURN
034000     END-IF.
034100 *****************************************************************
034200  2030-CHECK-OWNERSHIP  (USER_ACCOUNT_UN_MATCH)
034300 *****************************************************************
034400 2030-CHECK-OWNERSHIP.
034500     IF FILE-ACCT-USER-ID NOT = TRANXFR-USER-ID
034600         MOVE ERR-USER-ACCOUNT-UN-MATCH TO LOG-ERR-REASON
034700         MOVE TRANXFR-ACCOUNT-NUMBER TO LOG-ERR-ACCOUNT
034800         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
034900             TPSTATUS-REC
035000         MOVE ERR-USER-ACCOUNT-UN-MATCH TO APPL-CODE
035100         PERFORM 3000-SAVE-FAILED-USE THRU 3000-SAVE-FAILED-USE-EXIT
035200         PERFORM 9100-CLOSE-ALL
035300         SET TPFAIL TO TRUE
035400         PERFORM 9900-RETURN
035500     END-IF.
035600 *****************************************************************
035700  2040-CHECK-NOT-CLOSED  (USER_ALREADY_UNREGISTERED)
035800 *****************************************************************
035900 2040-CHECK-NOT-CLOSED.
036000     IF FILE-ACCT-STATUS = "UNREGISTERED"
036100         MOVE ERR-USER-ALREADY-UNREGISTERED TO LOG-ERR-REASON
036200         MOVE TRANXFR-ACCOUNT-NUMBER TO LOG-ERR-ACCOUNT
036300         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
036400             TPSTATUS-REC
036500         MOVE ERR-USER-ALREADY-UNREGISTERED TO APPL-CODE
036600         PERFORM 3000-SAVE-FAILED-USE THRU 3000-SAVE-FAILED-USE-EXIT
036700         PERFORM 9100-CLOSE-ALL
036800         SET TPFAIL TO TRUE
036900         PERFORM 9900-RETURN
037000     END-IF.
037100 *****************************************************************
037200  2050-CHECK-SUFFICIENT-FUNDS  (AMOUNT_EXCEED_BALANCE)
037300 *****************************************************************
037400 2050-CHECK-SUFFICIENT-FUNDS.
037500     IF TRANXFR-AMOUNT > FILE-ACCT-BALANCE
037600         MOVE ERR-AMOUNT-EXCEED-BALANCE TO LOG-ERR-REASON
037700         MOVE TRANXFR-ACCOUNT-NUMBER TO LOG-ERR-ACCOUNT
037800         CALL "USERLOG" USING LOGMSG-ERR LOGMSG-ERR-LEN
037900             TPSTATUS-REC
038000         MOVE ERR-AMOUNT-EXCEED-BALANCE TO APPL-CODE
038100         PERFORM 3000-SAVE-FAILED-USE THRU 3000-SAVE-FAILED-USE-EXIT
038200         PERFORM 9100-CLOSE-ALL
038300         SET TPFAIL TO TRUE
038400         PERFORM 9900-RETURN
038500     END-IF.
038600 *****************************************************************
038700  2060-POST-DEBIT - BALANCE ARITHMETIC, NO ROUNDED NEEDED
038800 *****************************************************************
038900 2060-POST-DEBIT.
039000     COMPUTE WS-NEW-BALANCE = FILE-ACCT-BALANCE - TRANXFR-AMOUNT.
039100     MOVE WS-NEW-BALANCE TO FILE-ACCT-BALANCE.
039200     REWRITE FILE-ACCT-ITEM.
039300     IF FS-ACCT-1 NOT = "0"
039400         MOVE ERR-INTERNAL TO APPL-CODE
039500         PERFORM 9100-CLOSE-ALL
039600         SET TPFAIL TO TRUE
039700         PERFORM 9900-RETURN
039800     END-IF.
039900
040000     PERFORM 2100-NEXT-TRANSACTION-ID.
040100     PERFORM 2110-STAMP-NOW.
040200
040300     MOVE FILE-ACCT-ID          TO FILE-TRAN-ACCOUNT-ID.
040400     MOVE "USE   "              TO FILE-TRAN-TYPE.
040500     MOVE "S"                   TO FILE-TRAN-RESULT-TYPE.
040600     MOVE TRANXFR-AMOUNT        TO FILE-TRAN-AMOUNT.
040700     MOVE WS-NEW-BALANCE        TO FILE-TRAN-SNAPSHOT.
040800     MOVE WS-NEW-TRAN-ID-OUT    TO FILE-TRAN-TRANSACTION-ID.
040900     MOVE WS-TIMESTAMP-OUT      TO FILE-TRAN-TRANSACTED-AT.
041000     MOVE WS-NEW-TRAN-ID        TO FILE-TRAN-ID.
041100     WRITE FILE-TRAN-ITEM.
041200     IF FS-TRAN-1 NOT = "0"
041300         MOVE ERR-INTERNAL TO APPL-CODE
041400         PERFORM 9100-CLOSE-ALL
041500         SET TPFAIL TO TRUE
041600         PERFORM 9900-RETURN
041700     END-IF.
041800
041900     MOVE "USE   "               TO TRANXFR-TYPE.
042000     MOVE "S"                    TO TRANXFR-RESULT-TYPE.
042100     MOVE WS-NEW-BALANCE         TO TRANXFR-BALANCE-SNAPSHOT.
042200     MOVE WS-NEW-TRAN-ID-OUT     TO TRANXFR-TRANSACTION-ID.
042300     MOVE WS-TIMESTAMP-OUT       TO TRANXFR-TRANSACTED-AT.
042400 *****************************************************************
042500  3000-SAVE-FAILED-USE  (SPEC: SAVE-FAILED-USE-TRANSACTION)
042600  FILE-ACCT-ITEM IS ALREADY IN HAND FOR MOST CALLERS - 2010-READ-
042700  OWNER IS THE ONE EXCEPTION AND READS IT ITSELF BEFORE COMING
042800  HERE, SINCE THE USER LOOKUP FAILS BEFORE THE NORMAL ACCOUNT
042900  READ EVER RUNS.  ONLY THE GENUINE ACCOUNT-NOT-FOUND PATH
043000  (2020) NEVER REACHES THIS PARAGRAPH.
043100 *****************************************************************
043200 3000-SAVE-FAILED-USE.
043300     PERFORM 2100-NEXT-TRANSACTION-ID.
043400     PERFORM 2110-STAMP-NOW.
043500
043600     MOVE FILE-ACCT-ID          TO FILE-TRAN-ACCOUNT-ID.
043700     MOVE "USE   "              TO FILE-TRAN-TYPE.
043800     MOVE "F"                   TO FILE-TRAN-RESULT-TYPE.
043900     MOVE TRANXFR-AMOUNT        TO FILE-TRAN-AMOUNT.
044000     MOVE FILE-ACCT-BALANCE     TO FILE-TRAN-SNAPSHOT.
044100     MOVE WS-NEW-TRAN-ID-OUT    TO FILE-TRAN-TRANSACTION-ID.
044200     MOVE WS-TIMESTAMP-OUT      TO FILE-TRAN-TRANSACTED-AT.
044300     MOVE WS-NEW-TRAN-ID        TO FILE-TRAN-ID.
044400     WRITE FILE-TRAN-ITEM.
044500
044600 3000-SAVE-FAILED-USE-EXIT.
044700     EXIT.
044800 *****************************************************************
044900  2100-NEXT-TRANSACTION-ID - DATE + TIME + RUN SEQUENCE OUT OF
045000  LDGCTL-FILE, PREFIXED "TX" - A SUBSTITUTE FOR THE ON-LINE
045100  SYSTEM'S UUID, WHICH THIS SHOP PREDATES.
045200 *****************************************************************
045300 2100-NEXT-TRANSACTION-ID.
045400     MOVE "LASTNUMS" TO FILE-CTL-KEY.
045500     READ LDGCTL-FILE.
045600     IF FS-CTL-1 NOT = "0"
045700         MOVE ZERO TO FILE-CTL-LAST-ACCT-NO
045800         MOVE ZERO TO FILE-CTL-LAST-ACCT-ID
045900         MOVE ZERO TO FILE-CTL-LAST-TRAN-ID
046000         MOVE ZERO TO FILE-CTL-LAST-TRAN-SEQ
046100     END-IF.
046200
046300     COMPUTE WS-NEW-TRAN-ID = FILE-CTL-LAST-TRAN-ID + 1.
046400     IF FILE-CTL-LAST-TRAN-SEQ >= 999
046500         MOVE 1 TO WS-NEW-TRAN-SEQ
046600     ELSE
046700         COMPUTE WS-NEW-TRAN-SEQ = FILE-CTL-LAST-TRAN-SEQ + 1
046800     END-IF.
046900
047000     MOVE WS-NEW-TRAN-ID TO FILE-CTL-LAST-TRAN-ID.
047100     MOVE WS-NEW-TRAN-SEQ TO FILE-CTL-LAST-TRAN-SEQ.
047200     REWRITE FILE-CTL-ITEM.
047300     IF FS-CTL-1 NOT = "0"
047400         WRITE FILE-CTL-ITEM
047500     END-IF.
047600
047700     MOVE WS-NEW-TRAN-SEQ TO WS-TRAN-SEQ-DISP.
047800     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
047900     STRING "TX" WS-CDT-YEAR WS-CDT-MONTH WS-CDT-DAY
048000            WS-TRAN-SEQ-DISP
048100            DELIMITED BY SIZE INTO WS-NEW-TRAN-ID-OUT.
048200 *****************************************************************
048300  2110-STAMP-NOW
048400 *****************************************************************
048500 2110-STAMP-NOW.
048600     ACCEPT WS-CDT-DATE-FLD FROM DATE YYYYMMDD.
048700     ACCEPT WS-CDT-TIME-FLD FROM TIME.
048800     STRING WS-CDT-YEAR  "-" WS-CDT-MONTH "-" WS-CDT-DAY
048900            "T" WS-CDT-HOUR ":" WS-CDT-MIN ":" WS-CDT-SEC
049000            DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
049100 *****************************************************************
049200 9100-CLOSE-ALL.
049300     CLOSE ACCOUNT-USER-FILE.
049400     CLOSE ACCOUNT-FILE.
049500     CLOSE TRANSACTION-FILE.
049600     CLOSE LDGCTL-FILE.
049700 *****************************************************************
049800 9900-RETURN.
049900     COPY TPRETURN REPLACING
050000             DATA-REC BY TRANXFR-RECORD.
050100
